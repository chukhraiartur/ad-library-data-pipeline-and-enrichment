000100*===============================================================*         
000110* PROGRAM NAME:    ADPIPE                                                 
000120* ORIGINAL AUTHOR: D. QUINTERO                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 04/12/89 D QUINTERO     CREATED AS THE AD-LIBRARY PIPELINE              
000180* 04/12/89 D QUINTERO     DRIVER -- CALLS THE FOUR STEPS IN               
000190* 04/12/89 D QUINTERO     ORDER, ABENDS CLEAN ON ANY FAILURE.             
000200* 10/23/91 E ACKERMAN     STAGE RETURN CODE NOW PROPAGATED TO             
000210* 10/23/91 E ACKERMAN     THE JOB-STEP RETURN-CODE REGISTER SO            
000220* 10/23/91 E ACKERMAN     OPERATIONS CAN COND-TEST IT. AAL-0122.  AAL0122 
000230* 07/08/93 D QUINTERO     DEFAULT MOCK-RECORD-COUNT RAISED FROM           
000240* 07/08/93 D QUINTERO     25 TO 50. REQUEST AAL-0186.             AAL0186 
000250* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- RUN-ID BANNER NOW            
000260* 08/21/98 E ACKERMAN     STAMPS A 4-DIGIT YEAR.                          
000270* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000280* 01/11/99 E ACKERMAN     Y2K SIGN-OFF, SEE ADEXTRC SAME DATE.            
000290* 02/14/06 T NAVARRO      A FAILED NORMALIZE STAGE WAS STILL              
000300* 02/14/06 T NAVARRO      LETTING ENRICH RUN -- STAGE RETURN              
000310* 02/14/06 T NAVARRO      CODE WAS NOT BEING CHECKED. AAL-0371.   AAL0371 
000320*===============================================================*         
000330 IDENTIFICATION DIVISION.                                                 
000340 PROGRAM-ID.    ADPIPE.                                                   
000350 AUTHOR.        D. QUINTERO.                                              
000360 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000370 DATE-WRITTEN.  04/12/89.                                                 
000380 DATE-COMPILED.                                                           
000390 SECURITY.      NON-CONFIDENTIAL.                                         
000400*===============================================================*         
000410 ENVIRONMENT DIVISION.                                                    
000420*---------------------------------------------------------------*         
000430 CONFIGURATION SECTION.                                                   
000440*---------------------------------------------------------------*         
000450 SOURCE-COMPUTER. IBM-3081.                                               
000460 OBJECT-COMPUTER. IBM-3081.                                               
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"               
000500     UPSI-0 ON STATUS IS WS-FORCE-API-MODE-SW.                            
000510*===============================================================*         
000520 DATA DIVISION.                                                           
000530*---------------------------------------------------------------*         
000540 WORKING-STORAGE SECTION.                                                 
000550*---------------------------------------------------------------*         
000560 77  WS-EXTRACT-MODE                PIC X(04) VALUE 'MOCK'.               
000570 77  WS-MOCK-RECORD-COUNT            PIC 9(05) VALUE 50.                  
000580 77  WS-STAGE-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.         
000590*---------------------------------------------------------------*         
000600 01  WS-SWITCHES-MISC-FIELDS.                                             
000610*---------------------------------------------------------------*         
000620     05  WS-FORCE-API-MODE-SW             PIC X(01) VALUE 'N'.            
000630     05  FILLER                           PIC X(10).                      
000640*---------------------------------------------------------------*         
000650 01  WS-RUN-TIMESTAMP.                                                    
000660*---------------------------------------------------------------*         
000670     05  WS-RUN-DATE-8                     PIC 9(08).                     
000680     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                       
000690         10  WS-RUN-YEAR                    PIC 9(04).                    
000700         10  WS-RUN-MONTH                   PIC 9(02).                    
000710         10  WS-RUN-DAY                     PIC 9(02).                    
000720     05  WS-RUN-TIME-6                      PIC 9(06).                    
000730     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-6.                       
000740         10  WS-RUN-HH                      PIC 9(02).                    
000750         10  WS-RUN-MM                      PIC 9(02).                    
000760         10  WS-RUN-SS                      PIC 9(02).                    
000770     05  FILLER                             PIC X(10).                    
000780*---------------------------------------------------------------*         
000790 01  WS-MOCK-COUNT-CHECK.                                                 
000800*---------------------------------------------------------------*         
000810     05  WS-MOCK-COUNT-TEXT                  PIC X(05).                   
000820     05  WS-MOCK-COUNT-NUM REDEFINES WS-MOCK-COUNT-TEXT                   
000830                                             PIC 9(05).                   
000840     05  FILLER                               PIC X(10).                  
000850*===============================================================*         
000860 PROCEDURE DIVISION.                                                      
000870*---------------------------------------------------------------*         
000880 0000-MAIN-PROCESSING.                                                    
000890*---------------------------------------------------------------*         
000900     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
000910     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
000920     DISPLAY 'ADPIPE: AD-LIBRARY PIPELINE RUN STARTED '                   
000930         WS-RUN-YEAR '-' WS-RUN-MONTH '-' WS-RUN-DAY ' '                  
000940         WS-RUN-HH ':' WS-RUN-MM ':' WS-RUN-SS.                           
000950     PERFORM 1000-CALL-EXTRACT.                                           
000960     IF WS-STAGE-RETURN-CODE = ZERO                                       
000970         PERFORM 2000-CALL-NORMALIZE                                      
000980     END-IF.                                                              
000990     IF WS-STAGE-RETURN-CODE = ZERO                                       
001000         PERFORM 3000-CALL-ENRICH                                         
001010     END-IF.                                                              
001020     IF WS-STAGE-RETURN-CODE = ZERO                                       
001030         PERFORM 4000-CALL-RANK                                           
001040     END-IF.                                                              
001050     IF WS-STAGE-RETURN-CODE NOT = ZERO                                   
001060         PERFORM 9900-ABORT-PIPELINE                                      
001070     ELSE                                                                 
001080         DISPLAY 'ADPIPE: AD-LIBRARY PIPELINE RUN COMPLETED'              
001090     END-IF.                                                              
001100     MOVE WS-STAGE-RETURN-CODE TO RETURN-CODE.                            
001110     GOBACK.                                                              
001120*---------------------------------------------------------------*         
001130 1000-CALL-EXTRACT.                                                       
001140*---------------------------------------------------------------*         
001150     CALL 'ADEXTRC' USING WS-EXTRACT-MODE, WS-MOCK-RECORD-COUNT,          
001160         WS-STAGE-RETURN-CODE.                                            
001170     DISPLAY 'ADPIPE: EXTRACT STAGE RETURN CODE '                         
001180         WS-STAGE-RETURN-CODE.                                            
001190*---------------------------------------------------------------*         
001200 2000-CALL-NORMALIZE.                                                     
001210*---------------------------------------------------------------*         
001220     CALL 'ADNORM' USING WS-STAGE-RETURN-CODE.                            
001230     DISPLAY 'ADPIPE: NORMALIZE STAGE RETURN CODE '                       
001240         WS-STAGE-RETURN-CODE.                                            
001250*---------------------------------------------------------------*         
001260 3000-CALL-ENRICH.                                                        
001270*---------------------------------------------------------------*         
001280     CALL 'ADENRCH' USING WS-STAGE-RETURN-CODE.                           
001290     DISPLAY 'ADPIPE: ENRICH STAGE RETURN CODE '                          
001300         WS-STAGE-RETURN-CODE.                                            
001310*---------------------------------------------------------------*         
001320 4000-CALL-RANK.                                                          
001330*---------------------------------------------------------------*         
001340     CALL 'ADRANK' USING WS-STAGE-RETURN-CODE.                            
001350     DISPLAY 'ADPIPE: RANK STAGE RETURN CODE '                            
001360         WS-STAGE-RETURN-CODE.                                            
001370*---------------------------------------------------------------*         
001380 9900-ABORT-PIPELINE.                                                     
001390*---------------------------------------------------------------*         
001400     DISPLAY '*** ADPIPE: PIPELINE ABORTED, RETURN CODE '                 
001410         WS-STAGE-RETURN-CODE ' ***'.                                     
