000100*===============================================================*         
000110* PROGRAM NAME:    ADEXTRC                                                
000120* ORIGINAL AUTHOR: D. QUINTERO                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 03/14/89 D QUINTERO     CREATED FOR AD-LIBRARY EXTRACT STEP.            
000180* 03/14/89 D QUINTERO     MOCK MODE ONLY -- CARD AAL-0001.        AAL0001 
000190* 09/02/91 E ACKERMAN     ADDED API MODE STUB AND TOKEN CHECK.            
000200* 09/02/91 E ACKERMAN     REQUEST AAL-0114.                       AAL0114 
000210* 05/19/93 D QUINTERO     5 TEMPLATE BODIES/TITLES, WAS 3.                
000220* 05/19/93 D QUINTERO     REQUEST AAL-0177.                       AAL0177 
000230* 11/02/94 E ACKERMAN     MEDIA-LIST COMBO TABLE ADDED.                   
000240* 02/08/96 T NAVARRO      REWORKED PSEUDO-RANDOM GENERATOR TO             
000250* 02/08/96 T NAVARRO      THE SHARED 9301/49297/233280 FORMULA.           
000260* 02/08/96 T NAVARRO      REQUEST AAL-0203.                       AAL0203 
000270* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- RUN DATE NOW PULLED          
000280* 08/21/98 E ACKERMAN     4-DIGIT (ACCEPT FROM DATE YYYYMMDD),            
000290* 08/21/98 E ACKERMAN     DELIVERY DATE MATH REWORKED OFF THE             
000300* 08/21/98 E ACKERMAN     JULIAN DAY NUMBER, NOT 2-DIGIT YEAR.            
000310* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000320* 01/11/99 E ACKERMAN     Y2K SIGN-OFF -- RAN PARALLEL AGAINST            
000330* 01/11/99 E ACKERMAN     50 MOCK RECORDS SPANNING 12/31/1999 TO          
000340* 01/11/99 E ACKERMAN     01/01/2000, NO DATE BREAKAGE FOUND.             
000350* 07/30/02 T NAVARRO      RESTRUCTURE -- REMOVED A FALL-THRU GO           
000360* 07/30/02 T NAVARRO      TO IN 1200, CASE WAS LEFT OVER FROM             
000370* 07/30/02 T NAVARRO      THE ORIGINAL TOKEN CHECK. AAL-0311.     AAL0311 
000380*===============================================================*         
000390 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID.    ADEXTRC.                                                  
000410 AUTHOR.        D. QUINTERO.                                              
000420 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000430 DATE-WRITTEN.  03/14/89.                                                 
000440 DATE-COMPILED.                                                           
000450 SECURITY.      NON-CONFIDENTIAL.                                         
000460*===============================================================*         
000470 ENVIRONMENT DIVISION.                                                    
000480*---------------------------------------------------------------*         
000490 CONFIGURATION SECTION.                                                   
000500*---------------------------------------------------------------*         
000510 SOURCE-COMPUTER. IBM-3081.                                               
000520 OBJECT-COMPUTER. IBM-3081.                                               
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM                                                   
000550     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"               
000560     UPSI-0 ON STATUS IS WS-FORCE-API-MODE-SW.                            
000570*---------------------------------------------------------------*         
000580 INPUT-OUTPUT SECTION.                                                    
000590*---------------------------------------------------------------*         
000600 FILE-CONTROL.                                                            
000610     SELECT ADRAW-BRONZE-FILE ASSIGN TO ADBRZDD                           
000620       ORGANIZATION IS SEQUENTIAL                                         
000630       FILE STATUS IS ADRAW-FILE-STATUS.                                  
000640*===============================================================*         
000650 DATA DIVISION.                                                           
000660*---------------------------------------------------------------*         
000670 FILE SECTION.                                                            
000680*---------------------------------------------------------------*         
000690 FD  ADRAW-BRONZE-FILE.                                                   
000700*     RECORDING MODE IS F                                                 
000710*     LABEL RECORDS ARE STANDARD                                          
000720*     RECORD CONTAINS 600 CHARACTERS                                      
000730*     BLOCK CONTAINS 0 RECORDS.                                           
000740     COPY ADRAWC.                                                         
000750*---------------------------------------------------------------*         
000760 WORKING-STORAGE SECTION.                                                 
000770*---------------------------------------------------------------*         
000780 77  WS-RANDOM-SEED              PIC 9(06) COMP VALUE 073482.             
000790 77  WS-RANDOM-WORK              PIC 9(10) COMP VALUE ZERO.               
000800 77  WS-RANDOM-QUOTIENT          PIC 9(10) COMP VALUE ZERO.               
000810 77  WS-RANDOM-RANGE             PIC 9(06) COMP VALUE ZERO.               
000820 77  WS-RANDOM-PICK              PIC 9(06) COMP VALUE ZERO.               
000830 77  WS-RECORD-COUNT             PIC 9(07) COMP VALUE ZERO.               
000840 77  WS-MOCK-INDEX               PIC 9(07) COMP VALUE ZERO.               
000850*---------------------------------------------------------------*         
000860 01  WS-SWITCHES-MISC-FIELDS.                                             
000870     05  ADRAW-FILE-STATUS           PIC X(02).                           
000880         88  ADRAW-FILE-OK                      VALUE '00'.               
000890     05  WS-FORCE-API-MODE-SW        PIC X(01) VALUE 'N'.                 
000900     05  WS-FATAL-ERROR-SW           PIC X(01) VALUE 'N'.                 
000910         88  WS-FATAL-ERROR                     VALUE 'Y'.                
000920*---------------------------------------------------------------*         
000930 01  WS-RUN-TIMESTAMP.                                                    
000940*---------------------------------------------------------------*         
000950     05  WS-RUN-DATE-8               PIC 9(08).                           
000960     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                       
000970         10  WS-RUN-YEAR              PIC 9(04).                          
000980         10  WS-RUN-MONTH             PIC 9(02).                          
000990         10  WS-RUN-DAY               PIC 9(02).                          
001000     05  WS-RUN-TIME-6                PIC 9(06).                          
001010     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-6.                       
001020         10  WS-RUN-HH                PIC 9(02).                          
001030         10  WS-RUN-MM                PIC 9(02).                          
001040         10  WS-RUN-SS                PIC 9(02).                          
001050     05  WS-RUN-TIMESTAMP-TEXT        PIC X(26).                          
001060*---------------------------------------------------------------*         
001070 01  WS-DELIVERY-START-DATE.                                              
001080*---------------------------------------------------------------*         
001090     05  WS-DELIV-START-8             PIC 9(08).                          
001100     05  WS-DELIV-START-PARTS REDEFINES WS-DELIV-START-8.                 
001110         10  WS-DELIV-START-YEAR       PIC 9(04).                         
001120         10  WS-DELIV-START-MONTH      PIC 9(02).                         
001130         10  WS-DELIV-START-DAY        PIC 9(02).                         
001140*---------------------------------------------------------------*         
001150 01  WS-DELIVERY-STOP-DATE.                                               
001160*---------------------------------------------------------------*         
001170     05  WS-DELIV-STOP-8              PIC 9(08).                          
001180     05  WS-DELIV-STOP-PARTS REDEFINES WS-DELIV-STOP-8.                   
001190         10  WS-DELIV-STOP-YEAR        PIC 9(04).                         
001200         10  WS-DELIV-STOP-MONTH       PIC 9(02).                         
001210         10  WS-DELIV-STOP-DAY         PIC 9(02).                         
001220*---------------------------------------------------------------*         
001230 01  WS-JULIAN-DAY-WORK.                                                  
001240*---------------------------------------------------------------*         
001250     05  WS-JDN-YEAR                  PIC S9(06) COMP.                    
001260     05  WS-JDN-MONTH                 PIC S9(06) COMP.                    
001270     05  WS-JDN-DAY                   PIC S9(06) COMP.                    
001280     05  WS-JDN-A                     PIC S9(09) COMP.                    
001290     05  WS-JDN-RESULT                PIC S9(09) COMP.                    
001300     05  WS-JDN-L                     PIC S9(09) COMP.                    
001310     05  WS-JDN-N                     PIC S9(09) COMP.                    
001320     05  WS-JDN-I                     PIC S9(09) COMP.                    
001330     05  WS-JDN-J                     PIC S9(09) COMP.                    
001340     05  WS-JDN-OFFSET-DAYS           PIC S9(05) COMP.                    
001350*---------------------------------------------------------------*         
001360 01  WS-MEDIA-COMBO-TABLE.                                                
001370*---------------------------------------------------------------*         
001380     05  WS-MEDIA-COMBO OCCURS 4 TIMES.                                   
001390         10  WS-MC-SLOT-1             PIC X(10).                          
001400         10  WS-MC-SLOT-2             PIC X(10).                          
001410*---------------------------------------------------------------*         
001420 01  WS-TEMPLATE-TABLE.                                                   
001430*---------------------------------------------------------------*         
001440     05  WS-TEMPLATE OCCURS 5 TIMES.                                      
001450         10  WS-TEMPLATE-BODY         PIC X(80).                          
001460         10  WS-TEMPLATE-TITLE        PIC X(60).                          
001470*---------------------------------------------------------------*         
001480 01  WS-BUILD-FIELDS.                                                     
001490*---------------------------------------------------------------*         
001500     05  WS-MOCK-ID-DIGITS            PIC 9(07).                          
001510     05  WS-MOCK-AD-ID                PIC X(20).                          
001520     05  WS-MOCK-PAGE-NUM             PIC 9(07).                          
001530     05  WS-MOCK-PAGE-ID              PIC X(20).                          
001540     05  WS-MOCK-TEMPLATE-PICK        PIC 9(01).                          
001550     05  WS-MOCK-MEDIA-PICK           PIC 9(01).                          
001560     05  WS-MOCK-SPEND-CENTS          PIC 9(05).                          
001570     05  WS-MOCK-IMPRESSIONS          PIC 9(08).                          
001580     05  WS-MOCK-DAYS-BACK            PIC 9(02).                          
001590     05  WS-MOCK-DAYS-ACTIVE          PIC 9(01).                          
001600     05  WS-MOCK-TOTAL-MINUTES        PIC 9(04).                          
001610     05  WS-MOCK-ACTIVE-HOURS         PIC 9(02).                          
001620     05  WS-MOCK-ACTIVE-MINS          PIC 9(02).                          
001630     05  WS-MOCK-AD-TEXT              PIC X(100).                         
001640     05  WS-MOCK-ACTIVE-TEXT          PIC X(40).                          
001650*---------------------------------------------------------------*         
001660 LINKAGE SECTION.                                                         
001670*---------------------------------------------------------------*         
001680 01  LK-EXTRACT-MODE                  PIC X(04).                          
001690 01  LK-MOCK-RECORD-COUNT             PIC 9(05).                          
001700 01  LK-STAGE-RETURN-CODE             PIC S9(04) COMP.                    
001710*===============================================================*         
001720 PROCEDURE DIVISION USING LK-EXTRACT-MODE, LK-MOCK-RECORD-COUNT,          
001730     LK-STAGE-RETURN-CODE.                                                
001740*---------------------------------------------------------------*         
001750 0000-MAIN-PROCESSING.                                                    
001760*---------------------------------------------------------------*         
001770     MOVE ZERO                       TO LK-STAGE-RETURN-CODE.             
001780     PERFORM 1000-INITIALIZE-TABLES.                                      
001790     PERFORM 1100-OPEN-FILES.                                             
001800     IF WS-FATAL-ERROR                                                    
001810         GO TO 9999-PROGRAM-END.                                          
001820     PERFORM 1200-SELECT-EXTRACT-MODE.                                    
001830     IF WS-FATAL-ERROR                                                    
001840         GO TO 9999-PROGRAM-END.                                          
001850     PERFORM 3000-CLOSE-FILES.                                            
001860     DISPLAY 'EXTRACT COMPLETED: ' WS-RECORD-COUNT                        
001870         ' RECORDS PROCESSED, 0 ERRORS/SKIPPED'.                          
001880     DISPLAY 'EXTRACT OUTPUT: ADBRZDD'.                                   
001890     GO TO 9999-PROGRAM-END.                                              
001900*---------------------------------------------------------------*         
001910 9999-PROGRAM-END.                                                        
001920*---------------------------------------------------------------*         
001930*    REACHED DIRECTLY ON A FATAL OPEN OR MODE ERROR, SKIPPING             
001940*    THE CLOSE AND THE COMPLETION DISPLAY ABOVE (AAL-0311).       AAL0311 
001950     IF WS-FATAL-ERROR                                                    
001960         MOVE 16                     TO LK-STAGE-RETURN-CODE              
001970     END-IF.                                                              
001980     GOBACK.                                                              
001990*---------------------------------------------------------------*         
002000 1000-INITIALIZE-TABLES.                                                  
002010*---------------------------------------------------------------*         
002020*    MEDIA-LIST VALUES ARE LOWERCASE "IMAGE"/"VIDEO" THROUGHOUT --        
002030*    ADENRUTL'S GET-MEDIA-TYPE COMPARES ON THE SAME CASE, SO THIS         
002040*    TABLE MUST STAY LOWERCASE OR THE MEDIA-TYPE RULE GOES DARK           
002050*    (T NAVARRO, AAL-0341).                                       AAL0341 
002060     MOVE 'image'      TO WS-MC-SLOT-1 (1).                               
002070     MOVE SPACE        TO WS-MC-SLOT-2 (1).                               
002080     MOVE 'video'      TO WS-MC-SLOT-1 (2).                               
002090     MOVE SPACE        TO WS-MC-SLOT-2 (2).                               
002100     MOVE 'image'      TO WS-MC-SLOT-1 (3).                               
002110     MOVE 'video'      TO WS-MC-SLOT-2 (3).                               
002120     MOVE SPACE        TO WS-MC-SLOT-1 (4).                               
002130     MOVE SPACE        TO WS-MC-SLOT-2 (4).                               
002140     MOVE 'Get started today with our flagship offer!'                    
002150         TO WS-TEMPLATE-BODY (1).                                         
002160     MOVE 'Shop the sale before it ends' TO WS-TEMPLATE-TITLE (1).        
002170     MOVE 'Limited time savings on everything you love'                   
002180         TO WS-TEMPLATE-BODY (2).                                         
002190     MOVE 'See the new collection'  TO WS-TEMPLATE-TITLE (2).             
002200     MOVE 'Join thousands of happy customers this week'                   
002210         TO WS-TEMPLATE-BODY (3).                                         
002220     MOVE 'Sign up free today'       TO WS-TEMPLATE-TITLE (3).            
002230     MOVE 'Upgrade your plan and unlock every feature'                    
002240         TO WS-TEMPLATE-BODY (4).                                         
002250     MOVE 'Compare plans now'         TO WS-TEMPLATE-TITLE (4).           
002260     MOVE 'Your friends are already here, come see why'                   
002270         TO WS-TEMPLATE-BODY (5).                                         
002280     MOVE 'Learn more'                TO WS-TEMPLATE-TITLE (5).           
002290*---------------------------------------------------------------*         
002300 1100-OPEN-FILES.                                                         
002310*---------------------------------------------------------------*         
002320     OPEN OUTPUT ADRAW-BRONZE-FILE.                                       
002330     IF NOT ADRAW-FILE-OK                                                 
002340         DISPLAY '*** ADEXTRC: OPEN FAILED, STATUS '                      
002350             ADRAW-FILE-STATUS ' ***'                                     
002360         SET WS-FATAL-ERROR              TO TRUE.                         
002370     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
002380     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
002390     PERFORM 1110-BUILD-RUN-TIMESTAMP-TEXT.                               
002400*---------------------------------------------------------------*         
002410 1110-BUILD-RUN-TIMESTAMP-TEXT.                                           
002420*---------------------------------------------------------------*         
002430     MOVE SPACE                      TO WS-RUN-TIMESTAMP-TEXT.            
002440     STRING WS-RUN-YEAR  '-' WS-RUN-MONTH '-' WS-RUN-DAY 'T'              
002450            WS-RUN-HH    ':' WS-RUN-MM   ':' WS-RUN-SS   'Z'              
002460            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-TEXT.                 
002470*---------------------------------------------------------------*         
002480 1200-SELECT-EXTRACT-MODE.                                                
002490*---------------------------------------------------------------*         
002500     EVALUATE LK-EXTRACT-MODE                                             
002510         WHEN 'MOCK'                                                      
002520             PERFORM 2000-RUN-MOCK-MODE                                   
002530         WHEN 'API'                                                       
002540             PERFORM 1210-CHECK-API-TOKEN                                 
002550         WHEN OTHER                                                       
002560             DISPLAY '*** ADEXTRC: UNKNOWN EXTRACT MODE "'                
002570                 LK-EXTRACT-MODE '" -- FATAL ***'                         
002580             SET WS-FATAL-ERROR       TO TRUE                             
002590     END-EVALUATE.                                                        
002600*---------------------------------------------------------------*         
002610 1210-CHECK-API-TOKEN.                                                    
002620*---------------------------------------------------------------*         
002630*    THE UPSTREAM AD-ARCHIVE VENDOR'S ACCESS TOKEN IS HOST-               
002640*    ENVIRONMENT CONFIGURATION AND IS NEVER PRESENT IN THIS BATCH         
002650*    ENVIRONMENT, SO API MODE IS ALWAYS A FATAL CONDITION HERE            
002660*    (AAL-0114).  THE HTTP CLIENT ITSELF IS OUT OF SCOPE.         AAL0114 
002670     DISPLAY '*** ADEXTRC: API MODE REQUIRES AN ACCESS TOKEN, '           
002680         'NONE CONFIGURED -- FATAL ***'                                   
002690     SET WS-FATAL-ERROR               TO TRUE.                            
002700*---------------------------------------------------------------*         
002710 2000-RUN-MOCK-MODE.                                                      
002720*---------------------------------------------------------------*         
002730     MOVE ZERO                       TO WS-MOCK-INDEX.                    
002740     PERFORM 2100-BUILD-MOCK-RECORD                                       
002750         VARYING WS-MOCK-INDEX FROM 0 BY 1                                
002760         UNTIL WS-MOCK-INDEX NOT LESS THAN LK-MOCK-RECORD-COUNT.          
002770*---------------------------------------------------------------*         
002780 2100-BUILD-MOCK-RECORD.                                                  
002790*---------------------------------------------------------------*         
002800     MOVE SPACE                      TO ADRAW-RECORD.                     
002810     MOVE 'mock'                     TO ADRAW-SOURCE.                     
002820     MOVE WS-RUN-TIMESTAMP-TEXT       TO ADRAW-INGESTION-TIME.            
002830     MOVE WS-MOCK-INDEX               TO WS-MOCK-ID-DIGITS.               
002840     STRING 'mock_' WS-MOCK-ID-DIGITS                                     
002850         DELIMITED BY SIZE INTO WS-MOCK-AD-ID.                            
002860     MOVE WS-MOCK-AD-ID               TO ADRAW-AD-ID.                     
002870     COMPUTE WS-MOCK-PAGE-NUM = 1000 + WS-MOCK-INDEX.                     
002880     STRING 'page_' WS-MOCK-PAGE-NUM                                      
002890         DELIMITED BY SIZE INTO WS-MOCK-PAGE-ID.                          
002900     MOVE WS-MOCK-PAGE-ID              TO ADRAW-PAGE-ID.                  
002910     MOVE 'AD LIBRARY TEST PAGE'       TO ADRAW-PAGE-NAME.                
002920     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
002930     DIVIDE WS-RANDOM-SEED BY 5 GIVING WS-RANDOM-QUOTIENT                 
002940         REMAINDER WS-RANDOM-PICK.                                        
002950     ADD 1                             TO WS-RANDOM-PICK.                 
002960     MOVE WS-RANDOM-PICK               TO WS-MOCK-TEMPLATE-PICK.          
002970     MOVE WS-TEMPLATE-BODY (WS-MOCK-TEMPLATE-PICK)                        
002980                                        TO ADRAW-CREATIVE-BODY.           
002990     MOVE WS-TEMPLATE-TITLE (WS-MOCK-TEMPLATE-PICK)                       
003000                                        TO ADRAW-CREATIVE-TITLE.          
003010     PERFORM 2200-PICK-DELIVERY-DATES.                                    
003020     MOVE 'https://adlibrary.example/snapshot'                            
003030                                        TO ADRAW-SNAPSHOT-URL.            
003040     MOVE 'USD'                        TO ADRAW-CURRENCY.                 
003050     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003060*    WS-RANDOM-PICK IS WHOLE CENTS HERE, 500 THRU 50000 -- THE            
003070*    COMPUTE BELOW SHIFTS THE DECIMAL POINT TO GIVE $5.00-$500.00         
003080*    AS CALLED FOR.  A PLAIN MOVE LEFT THE PICK IN THE WHOLE-             
003090*    DOLLAR POSITION AND NEVER VARIED THE CENTS (AAL-0341).       AAL0341 
003100     MOVE 49501                        TO WS-RANDOM-RANGE.                
003110     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
003120         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-RANDOM-PICK.              
003130     ADD 500                           TO WS-RANDOM-PICK.                 
003140     MOVE WS-RANDOM-PICK                TO WS-MOCK-SPEND-CENTS.           
003150     COMPUTE ADRAW-SPEND ROUNDED =                                        
003160         WS-MOCK-SPEND-CENTS / 100.                                       
003170     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003180     MOVE 49001                          TO WS-RANDOM-RANGE.              
003190     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
003200         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-MOCK-IMPRESSIONS.         
003210     ADD 1000                            TO WS-MOCK-IMPRESSIONS.          
003220     MOVE WS-MOCK-IMPRESSIONS             TO ADRAW-IMPRESSIONS.           
003230     MOVE 'US'                           TO ADRAW-COUNTRY.                
003240     STRING 'This is a test ad #' WS-MOCK-INDEX                           
003250         ' with great features and microlearning tricks'                  
003260         DELIMITED BY SIZE INTO WS-MOCK-AD-TEXT.                          
003270     MOVE WS-MOCK-AD-TEXT                TO ADRAW-AD-TEXT.                
003280     PERFORM 2300-PICK-ACTIVE-TEXT.                                       
003290     MOVE WS-MOCK-ACTIVE-TEXT             TO ADRAW-ACTIVE-TEXT.           
003300     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003310     DIVIDE WS-RANDOM-SEED BY 4 GIVING WS-RANDOM-QUOTIENT                 
003320         REMAINDER WS-RANDOM-PICK.                                        
003330     ADD 1                                 TO WS-RANDOM-PICK.             
003340     MOVE WS-RANDOM-PICK                   TO WS-MOCK-MEDIA-PICK.         
003350     MOVE WS-MC-SLOT-1 (WS-MOCK-MEDIA-PICK)                               
003360         TO ADRAW-MEDIA-LIST (1).                                         
003370     MOVE WS-MC-SLOT-2 (WS-MOCK-MEDIA-PICK)                               
003380         TO ADRAW-MEDIA-LIST (2).                                         
003390     PERFORM 2400-WRITE-BRONZE-RECORD.                                    
003400*---------------------------------------------------------------*         
003410 2200-PICK-DELIVERY-DATES.                                                
003420*---------------------------------------------------------------*         
003430     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003440     MOVE 30                             TO WS-RANDOM-RANGE.              
003450     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
003460         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-MOCK-DAYS-BACK.           
003470     ADD 1                                TO WS-MOCK-DAYS-BACK.           
003480     MOVE WS-RUN-DATE-8                   TO WS-JDN-RESULT.               
003490     MOVE WS-RUN-YEAR                     TO WS-JDN-YEAR.                 
003500     MOVE WS-RUN-MONTH                    TO WS-JDN-MONTH.                
003510     MOVE WS-RUN-DAY                      TO WS-JDN-DAY.                  
003520     PERFORM 9820-GREGORIAN-TO-JULIAN.                                    
003530     COMPUTE WS-JDN-RESULT =                                              
003540         WS-JDN-RESULT - WS-MOCK-DAYS-BACK.                               
003550     PERFORM 9830-JULIAN-TO-GREGORIAN.                                    
003560     MOVE WS-JDN-YEAR                     TO WS-DELIV-START-YEAR.         
003570     MOVE WS-JDN-MONTH                    TO WS-DELIV-START-MONTH.        
003580     MOVE WS-JDN-DAY                       TO WS-DELIV-START-DAY.         
003590     MOVE WS-DELIV-START-8                 TO WS-JDN-RESULT.              
003600     PERFORM 9820-GREGORIAN-TO-JULIAN.                                    
003610     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003620     MOVE 5                                TO WS-RANDOM-RANGE.            
003630     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
003640         GIVING WS-RANDOM-QUOTIENT REMAINDER WS-MOCK-DAYS-ACTIVE.         
003650     ADD 1                                  TO                            
003660         WS-MOCK-DAYS-ACTIVE.                                             
003670     COMPUTE WS-JDN-RESULT =                                              
003680         WS-JDN-RESULT + WS-MOCK-DAYS-ACTIVE.                             
003690     PERFORM 9830-JULIAN-TO-GREGORIAN.                                    
003700     MOVE WS-JDN-YEAR                      TO WS-DELIV-STOP-YEAR.         
003710     MOVE WS-JDN-MONTH                     TO WS-DELIV-STOP-MONTH.        
003720     MOVE WS-JDN-DAY                        TO WS-DELIV-STOP-DAY.         
003730     STRING WS-DELIV-START-YEAR '-' WS-DELIV-START-MONTH '-'              
003740         WS-DELIV-START-DAY 'T00:00:00Z'                                  
003750         DELIMITED BY SIZE INTO ADRAW-DELIVERY-START.                     
003760     STRING WS-DELIV-STOP-YEAR '-' WS-DELIV-STOP-MONTH '-'                
003770         WS-DELIV-STOP-DAY 'T00:00:00Z'                                   
003780         DELIMITED BY SIZE INTO ADRAW-DELIVERY-STOP.                      
003790*---------------------------------------------------------------*         
003800 2300-PICK-ACTIVE-TEXT.                                                   
003810*---------------------------------------------------------------*         
003820     PERFORM 9800-NEXT-RANDOM-NUMBER.                                     
003830     MOVE 571                              TO WS-RANDOM-RANGE.            
003840     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE                             
003850         GIVING WS-RANDOM-QUOTIENT                                        
003860         REMAINDER WS-MOCK-TOTAL-MINUTES.                                 
003870     ADD 30                                 TO                            
003880         WS-MOCK-TOTAL-MINUTES.                                           
003890     DIVIDE WS-MOCK-TOTAL-MINUTES BY 60                                   
003900         GIVING WS-MOCK-ACTIVE-HOURS                                      
003910         REMAINDER WS-MOCK-ACTIVE-MINS.                                   
003920     STRING 'Active for ' WS-MOCK-ACTIVE-HOURS ' hrs '                    
003930         WS-MOCK-ACTIVE-MINS ' mins'                                      
003940         DELIMITED BY SIZE INTO WS-MOCK-ACTIVE-TEXT.                      
003950*---------------------------------------------------------------*         
003960 2400-WRITE-BRONZE-RECORD.                                                
003970*---------------------------------------------------------------*         
003980     WRITE ADRAW-RECORD.                                                  
003990     ADD 1                                   TO WS-RECORD-COUNT.          
004000*---------------------------------------------------------------*         
004010 3000-CLOSE-FILES.                                                        
004020*---------------------------------------------------------------*         
004030     CLOSE ADRAW-BRONZE-FILE.                                             
004040*---------------------------------------------------------------*         
004050 9800-NEXT-RANDOM-NUMBER.                                                 
004060*---------------------------------------------------------------*         
004070*    THE SHOP-STANDARD PSEUDO-RANDOM FORMULA, CARRIED FORWARD             
004080*    FROM THE OLD STATISTICS-CLASS LOAD JOBS: SEED = (SEED *              
004090*    9301 + 49297) MOD 233280.  DETERMINISTIC GIVEN A SEED, SO            
004100*    A GIVEN RUN GENERATES THE SAME "RANDOM" CONTENT EVERY TIME.          
004110     COMPUTE WS-RANDOM-WORK =                                             
004120         (WS-RANDOM-SEED * 9301) + 49297.                                 
004130     DIVIDE WS-RANDOM-WORK BY 233280                                      
004140         GIVING WS-RANDOM-QUOTIENT                                        
004150         REMAINDER WS-RANDOM-SEED.                                        
004160*---------------------------------------------------------------*         
004170 9820-GREGORIAN-TO-JULIAN.                                                
004180*---------------------------------------------------------------*         
004190     COMPUTE WS-JDN-A = (WS-JDN-MONTH - 14) / 12.                         
004200     COMPUTE WS-JDN-RESULT =                                              
004210         (1461 * (WS-JDN-YEAR + 4800 + WS-JDN-A)) / 4                     
004220         + (367 * (WS-JDN-MONTH - 2 - 12 * WS-JDN-A)) / 12                
004230         - (3 * ((WS-JDN-YEAR + 4900 + WS-JDN-A) / 100)) / 4              
004240         + WS-JDN-DAY - 32075.                                            
004250*---------------------------------------------------------------*         
004260 9830-JULIAN-TO-GREGORIAN.                                                
004270*---------------------------------------------------------------*         
004280     COMPUTE WS-JDN-L = WS-JDN-RESULT + 68569.                            
004290     COMPUTE WS-JDN-N = (4 * WS-JDN-L) / 146097.                          
004300     COMPUTE WS-JDN-L = WS-JDN-L - (146097 * WS-JDN-N + 3) / 4.           
004310     COMPUTE WS-JDN-I = (4000 * (WS-JDN-L + 1)) / 1461001.                
004320     COMPUTE WS-JDN-L =                                                   
004330         WS-JDN-L - (1461 * WS-JDN-I) / 4 + 31.                           
004340     COMPUTE WS-JDN-J = (80 * WS-JDN-L) / 2447.                           
004350     COMPUTE WS-JDN-DAY = WS-JDN-L - (2447 * WS-JDN-J) / 80.              
004360     COMPUTE WS-JDN-L = WS-JDN-J / 11.                                    
004370     COMPUTE WS-JDN-MONTH = WS-JDN-J + 2 - (12 * WS-JDN-L).               
004380     COMPUTE WS-JDN-YEAR =                                                
004390         100 * (WS-JDN-N - 49) + WS-JDN-I + WS-JDN-L.                     
