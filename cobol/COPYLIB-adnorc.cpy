000100*------------------------------------------------------------*            
000110* MEMBER:  ADNORC                                                         
000120* RECORD LAYOUT FOR THE SILVER (NORMALIZED) AD-LIBRARY FILE.              
000130* WRITTEN BY ADNORM, READ BY ADENRCH.  ONE SOURCE-NEUTRAL                 
000140* FIELD SET -- SEE ADNORM 2100/2200 FOR HOW EACH SOURCE IS                
000150* MAPPED INTO IT.                                                         
000160*------------------------------------------------------------*            
000170 01  ADNOR-RECORD.                                                        
000180     05  ADNOR-AD-ID                      PIC X(20).                      
000190     05  ADNOR-AD-TEXT                    PIC X(100).                     
000200     05  ADNOR-ACTIVE-TEXT                PIC X(40).                      
000210     05  ADNOR-MEDIA-LIST                 PIC X(10)                       
000220                                           OCCURS 2 TIMES.                
000230     05  ADNOR-COUNTRY                    PIC X(02).                      
000240     05  ADNOR-NORMALIZED-AT               PIC X(26).                     
000250     05  FILLER                           PIC X(20).                      
000260*------------------------------------------------------------*            
