000100*===============================================================*         
000110* PROGRAM NAME:    ADNORM                                                 
000120* ORIGINAL AUTHOR: D. QUINTERO                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 03/21/89 D QUINTERO     CREATED FOR AD-LIBRARY NORMALIZE STEP.          
000180* 03/21/89 D QUINTERO     MOCK SOURCE MAPPING ONLY.                       
000190* 09/09/91 E ACKERMAN     ADDED API SOURCE MAPPING BRANCH.                
000200* 09/09/91 E ACKERMAN     REQUEST AAL-0115.                       AAL0115 
000210* 04/02/93 D QUINTERO     UNKNOWN SOURCE NOW SKIPPED, WAS FATAL.          
000220* 04/02/93 D QUINTERO     REQUEST AAL-0141 -- ONE BAD LINE WAS    AAL0141 
000230* 04/02/93 D QUINTERO     ABORTING AN ENTIRE OVERNIGHT RUN.               
000240* 11/11/94 E ACKERMAN     MEDIA-LIST-EMPTY CHECK ADDED FOR THE            
000250* 11/11/94 E ACKERMAN     API BRANCH, REQUEST AAL-0178.           AAL0178 
000260* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- NORMALIZED-AT NOW            
000270* 08/21/98 E ACKERMAN     BUILT FROM A 4-DIGIT RUN YEAR.                  
000280* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000290* 01/11/99 E ACKERMAN     Y2K SIGN-OFF, SEE ADEXTRC SAME DATE.            
000300* 03/15/01 T NAVARRO      SKIPPED-RECORD COUNTER WAS NOT BEING            
000310* 03/15/01 T NAVARRO      RESET BETWEEN RUNS -- FIXED. AAL-0289.  AAL0289 
000320*===============================================================*         
000330 IDENTIFICATION DIVISION.                                                 
000340 PROGRAM-ID.    ADNORM.                                                   
000350 AUTHOR.        D. QUINTERO.                                              
000360 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000370 DATE-WRITTEN.  03/21/89.                                                 
000380 DATE-COMPILED.                                                           
000390 SECURITY.      NON-CONFIDENTIAL.                                         
000400*===============================================================*         
000410 ENVIRONMENT DIVISION.                                                    
000420*---------------------------------------------------------------*         
000430 CONFIGURATION SECTION.                                                   
000440*---------------------------------------------------------------*         
000450 SOURCE-COMPUTER. IBM-3081.                                               
000460 OBJECT-COMPUTER. IBM-3081.                                               
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"               
000500     UPSI-0 ON STATUS IS WS-FORCE-API-MODE-SW.                            
000510*---------------------------------------------------------------*         
000520 INPUT-OUTPUT SECTION.                                                    
000530*---------------------------------------------------------------*         
000540 FILE-CONTROL.                                                            
000550     SELECT ADRAW-BRONZE-FILE ASSIGN TO ADBRZDD                           
000560       ORGANIZATION IS SEQUENTIAL                                         
000570       FILE STATUS IS ADRAW-FILE-STATUS.                                  
000580     SELECT ADNOR-SILVER-FILE ASSIGN TO ADSLVDD                           
000590       ORGANIZATION IS SEQUENTIAL                                         
000600       FILE STATUS IS ADNOR-FILE-STATUS.                                  
000610*===============================================================*         
000620 DATA DIVISION.                                                           
000630*---------------------------------------------------------------*         
000640 FILE SECTION.                                                            
000650*---------------------------------------------------------------*         
000660 FD  ADRAW-BRONZE-FILE.                                                   
000670*     RECORDING MODE IS F                                                 
000680*     LABEL RECORDS ARE STANDARD                                          
000690*     RECORD CONTAINS 600 CHARACTERS.                                     
000700     COPY ADRAWC.                                                         
000710*---------------------------------------------------------------*         
000720 FD  ADNOR-SILVER-FILE.                                                   
000730*     RECORDING MODE IS F                                                 
000740*     LABEL RECORDS ARE STANDARD                                          
000750*     RECORD CONTAINS 200 CHARACTERS.                                     
000760     COPY ADNORC.                                                         
000770*---------------------------------------------------------------*         
000780 WORKING-STORAGE SECTION.                                                 
000790*---------------------------------------------------------------*         
000800 77  WS-PROCESSED-COUNT          PIC 9(07) COMP VALUE ZERO.               
000810 77  WS-SKIPPED-COUNT            PIC 9(07) COMP VALUE ZERO.               
000820*---------------------------------------------------------------*         
000830 01  WS-SWITCHES-MISC-FIELDS.                                             
000840*---------------------------------------------------------------*         
000850     05  ADRAW-FILE-STATUS            PIC X(02).                          
000860         88  ADRAW-FILE-OK                      VALUE '00'.               
000870         88  ADRAW-FILE-EOF                      VALUE '10'.              
000880     05  ADNOR-FILE-STATUS            PIC X(02).                          
000890         88  ADNOR-FILE-OK                       VALUE '00'.              
000900     05  WS-FORCE-API-MODE-SW         PIC X(01) VALUE 'N'.                
000910     05  WS-EOF-SW                    PIC X(01) VALUE 'N'.                
000920         88  WS-END-OF-BRONZE-FILE               VALUE 'Y'.               
000930*---------------------------------------------------------------*         
000940 01  WS-RUN-TIMESTAMP.                                                    
000950*---------------------------------------------------------------*         
000960     05  WS-RUN-DATE-8                PIC 9(08).                          
000970     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                       
000980         10  WS-RUN-YEAR               PIC 9(04).                         
000990         10  WS-RUN-MONTH              PIC 9(02).                         
001000         10  WS-RUN-DAY                PIC 9(02).                         
001010     05  WS-RUN-TIME-6                 PIC 9(06).                         
001020     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-6.                       
001030         10  WS-RUN-HH                 PIC 9(02).                         
001040         10  WS-RUN-MM                 PIC 9(02).                         
001050         10  WS-RUN-SS                 PIC 9(02).                         
001060     05  WS-RUN-TIMESTAMP-TEXT         PIC X(26).                         
001070*---------------------------------------------------------------*         
001080 01  WS-MEDIA-LIST-CHECK.                                                 
001090*---------------------------------------------------------------*         
001100     05  WS-ML-SLOT                    PIC X(10) OCCURS 2 TIMES.          
001110     05  WS-ML-COMBINED REDEFINES WS-ML-SLOT PIC X(20).                   
001120*---------------------------------------------------------------*         
001130 01  WS-SOURCE-CHECK-AREA.                                                
001140*---------------------------------------------------------------*         
001150     05  WS-SOURCE-TAG                 PIC X(10).                         
001160     05  WS-SOURCE-TAG-NUM REDEFINES WS-SOURCE-TAG PIC 9(10).             
001170*---------------------------------------------------------------*         
001180 LINKAGE SECTION.                                                         
001190*---------------------------------------------------------------*         
001200 01  LK-STAGE-RETURN-CODE              PIC S9(04) COMP.                   
001210*===============================================================*         
001220 PROCEDURE DIVISION USING LK-STAGE-RETURN-CODE.                           
001230*---------------------------------------------------------------*         
001240 0000-MAIN-PROCESSING.                                                    
001250*---------------------------------------------------------------*         
001260     MOVE ZERO                        TO LK-STAGE-RETURN-CODE.            
001270     PERFORM 1000-OPEN-FILES.                                             
001280     IF NOT ADRAW-FILE-OK OR NOT ADNOR-FILE-OK                            
001290         DISPLAY '*** ADNORM: FILE OPEN FAILED -- FATAL ***'              
001300         MOVE 16                       TO LK-STAGE-RETURN-CODE            
001310         GO TO 9999-PROGRAM-END                                           
001320     END-IF.                                                              
001330     PERFORM 2000-PROCESS-BRONZE-RECORDS                                  
001340         UNTIL WS-END-OF-BRONZE-FILE.                                     
001350     PERFORM 3000-CLOSE-FILES.                                            
001360     PERFORM 8000-DISPLAY-TOTALS.                                         
001370*---------------------------------------------------------------*         
001380 9999-PROGRAM-END.                                                        
001390*---------------------------------------------------------------*         
001400*    REACHED DIRECTLY ON A FATAL OPEN, SKIPPING THE READ LOOP,            
001410*    THE CLOSE AND THE TOTALS DISPLAY ABOVE (AAL-0289).           AAL0289 
001420     GOBACK.                                                              
001430*---------------------------------------------------------------*         
001440 1000-OPEN-FILES.                                                         
001450*---------------------------------------------------------------*         
001460     OPEN INPUT  ADRAW-BRONZE-FILE.                                       
001470     OPEN OUTPUT ADNOR-SILVER-FILE.                                       
001480     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
001490     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
001500     MOVE SPACE                        TO WS-RUN-TIMESTAMP-TEXT.          
001510     STRING WS-RUN-YEAR '-' WS-RUN-MONTH '-' WS-RUN-DAY 'T'               
001520            WS-RUN-HH ':' WS-RUN-MM ':' WS-RUN-SS 'Z'                     
001530            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-TEXT.                 
001540     PERFORM 2010-READ-BRONZE-RECORD.                                     
001550*---------------------------------------------------------------*         
001560 2000-PROCESS-BRONZE-RECORDS.                                             
001570*---------------------------------------------------------------*         
001580     PERFORM 2100-MAP-BY-SOURCE.                                          
001590     PERFORM 2010-READ-BRONZE-RECORD.                                     
001600*---------------------------------------------------------------*         
001610 2010-READ-BRONZE-RECORD.                                                 
001620*---------------------------------------------------------------*         
001630     READ ADRAW-BRONZE-FILE                                               
001640         AT END                                                           
001650             SET WS-END-OF-BRONZE-FILE TO TRUE                            
001660     END-READ.                                                            
001670*---------------------------------------------------------------*         
001680 2100-MAP-BY-SOURCE.                                                      
001690*---------------------------------------------------------------*         
001700     MOVE SPACE                        TO ADNOR-RECORD.                   
001710     MOVE ADRAW-SOURCE                  TO WS-SOURCE-TAG.                 
001720     EVALUATE ADRAW-SOURCE                                                
001730         WHEN 'mock'                                                      
001740             PERFORM 2200-MAP-MOCK-RECORD                                 
001750             PERFORM 2400-WRITE-SILVER-RECORD                             
001760         WHEN 'api'                                                       
001770             PERFORM 2300-MAP-API-RECORD                                  
001780             PERFORM 2400-WRITE-SILVER-RECORD                             
001790         WHEN OTHER                                                       
001800             DISPLAY '*** ADNORM: UNKNOWN SOURCE "'                       
001810                 ADRAW-SOURCE '" -- RECORD SKIPPED ***'                   
001820             ADD 1                       TO WS-SKIPPED-COUNT              
001830     END-EVALUATE.                                                        
001840*---------------------------------------------------------------*         
001850 2200-MAP-MOCK-RECORD.                                                    
001860*---------------------------------------------------------------*         
001870     MOVE ADRAW-AD-ID                    TO ADNOR-AD-ID.                  
001880     MOVE ADRAW-AD-TEXT                   TO ADNOR-AD-TEXT.               
001890     MOVE ADRAW-ACTIVE-TEXT               TO ADNOR-ACTIVE-TEXT.           
001900     MOVE ADRAW-MEDIA-LIST (1)            TO WS-ML-SLOT (1).              
001910     MOVE ADRAW-MEDIA-LIST (2)            TO WS-ML-SLOT (2).              
001920     IF WS-ML-COMBINED NOT = SPACE                                        
001930         MOVE ADRAW-MEDIA-LIST (1)        TO ADNOR-MEDIA-LIST (1)         
001940         MOVE ADRAW-MEDIA-LIST (2)        TO ADNOR-MEDIA-LIST (2)         
001950     END-IF.                                                              
001960     MOVE ADRAW-COUNTRY                   TO ADNOR-COUNTRY.               
001970     MOVE WS-RUN-TIMESTAMP-TEXT            TO ADNOR-NORMALIZED-AT.        
001980*---------------------------------------------------------------*         
001990 2300-MAP-API-RECORD.                                                     
002000*---------------------------------------------------------------*         
002010*    THE API SOURCE NEVER SUPPLIES ACTIVE-TEXT OR MEDIA-LIST --           
002020*    THOSE CAME OUT OF THE AD-LIBRARY DELIVERY SCHEDULE, WHICH            
002030*    THE VENDOR'S AD-ARCHIVE API DOES NOT EXPOSE (SEE AAL-0115).   AAL0115
002040     MOVE ADRAW-AD-ID                     TO ADNOR-AD-ID.                 
002050     MOVE ADRAW-CREATIVE-BODY              TO ADNOR-AD-TEXT.              
002060     MOVE SPACE                           TO ADNOR-ACTIVE-TEXT.           
002070     MOVE SPACE                           TO ADNOR-MEDIA-LIST (1).        
002080     MOVE SPACE                           TO ADNOR-MEDIA-LIST (2).        
002090     MOVE 'US'                             TO ADNOR-COUNTRY.              
002100     MOVE WS-RUN-TIMESTAMP-TEXT             TO                            
002110         ADNOR-NORMALIZED-AT.                                             
002120*---------------------------------------------------------------*         
002130 2400-WRITE-SILVER-RECORD.                                                
002140*---------------------------------------------------------------*         
002150     WRITE ADNOR-RECORD.                                                  
002160     ADD 1                                  TO WS-PROCESSED-COUNT.        
002170*---------------------------------------------------------------*         
002180 3000-CLOSE-FILES.                                                        
002190*---------------------------------------------------------------*         
002200     CLOSE ADRAW-BRONZE-FILE.                                             
002210     CLOSE ADNOR-SILVER-FILE.                                             
002220*---------------------------------------------------------------*         
002230 8000-DISPLAY-TOTALS.                                                     
002240*---------------------------------------------------------------*         
002250     DISPLAY 'NORMALIZE COMPLETED: ' WS-PROCESSED-COUNT                   
002260         ' RECORDS PROCESSED, ' WS-SKIPPED-COUNT ' SKIPPED'.              
002270     DISPLAY 'NORMALIZE OUTPUT: ADSLVDD'.                                 
