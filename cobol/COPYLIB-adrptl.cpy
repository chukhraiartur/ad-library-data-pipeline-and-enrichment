000100*------------------------------------------------------------*            
000110* MEMBER:  ADRPTL                                                         
000120* PRINT-LINE LAYOUT FOR THE TOP10-ADS CSV REPORT WRITTEN BY               
000130* ADRANK.  ONE HEADING LINE, THEN UP TO 10 DETAIL LINES.                  
000140* THE DETAIL LINE IS BUILT A FIELD AT A TIME IN 3100-WRITE-               
000150* TOP-10-RECORD -- THIS GROUP JUST HOLDS THE FINISHED TEXT.               
000160*------------------------------------------------------------*            
000170 01  ADRPT-HEADER-LINE.                                                   
000180     05  ADRPT-HEADER-TEXT                PIC X(120)                      
000190         VALUE 'AD-ID,AD-TEXT,ACTIVE-TEXT,MEDIA-LIST,COUNTRY,             
000200-        'DURATION-HOURS,MEDIA-TYPE,LANGUAGE,ENRICHED-AT'.                
000210     05  FILLER                           PIC X(30).                      
000220*------------------------------------------------------------*            
000230 01  ADRPT-DETAIL-LINE.                                                   
000240     05  ADRPT-LINE-TEXT                  PIC X(350).                     
000250     05  FILLER                           PIC X(50).                      
000260*------------------------------------------------------------*            
