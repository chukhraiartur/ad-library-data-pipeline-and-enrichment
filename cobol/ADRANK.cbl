000100*===============================================================*         
000110* PROGRAM NAME:    ADRANK                                                 
000120* ORIGINAL AUTHOR: E. ACKERMAN                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 04/05/89 E ACKERMAN     CREATED FOR AD-LIBRARY RANK STEP.               
000180* 04/05/89 E ACKERMAN     SORT/RELEASE/RETURN, MODELED ON THE             
000190* 04/05/89 E ACKERMAN     OLD HACKER-NEWS RANKING JOB.                    
000200* 10/16/91 D QUINTERO     ADDED THE ASCENDING INPUT-SEQUENCE TIE          
000210* 10/16/91 D QUINTERO     BREAKER SO EQUAL SCORES COME OUT IN             
000220* 10/16/91 D QUINTERO     GOLD-FILE ORDER. REQUEST AAL-0121.      AAL0121 
000230* 07/01/93 E ACKERMAN     MULTIPLIER TABLE EXTERNALIZED, WAS              
000240* 07/01/93 E ACKERMAN     HARD-CODED IN THE EVALUATE. AAL-0185.   AAL0185 
000250* 01/20/96 T NAVARRO      ZERO-VALID-RECORD CASE NOW WRITES AN            
000260* 01/20/96 T NAVARRO      EMPTY REPORT INSTEAD OF ABENDING.               
000270* 01/20/96 T NAVARRO      REQUEST AAL-0201.                       AAL0201 
000280* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- NO DATE FIELDS SORT          
000290* 08/21/98 E ACKERMAN     ON HERE, LOGGED FOR THE RECORD.                 
000300* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000310* 11/04/04 T NAVARRO      TOP-10 CUTOFF WAS LETTING AN 11TH               
000320* 11/04/04 T NAVARRO      RECORD THROUGH ON A TIE -- FIXED THE            
000330* 11/04/04 T NAVARRO      WS-REPORT-LINE-COUNT TEST. AAL-0355.    AAL0355 
000340*===============================================================*         
000350 IDENTIFICATION DIVISION.                                                 
000360 PROGRAM-ID.    ADRANK.                                                   
000370 AUTHOR.        E. ACKERMAN.                                              
000380 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000390 DATE-WRITTEN.  04/05/89.                                                 
000400 DATE-COMPILED.                                                           
000410 SECURITY.      NON-CONFIDENTIAL.                                         
000420*===============================================================*         
000430 ENVIRONMENT DIVISION.                                                    
000440*---------------------------------------------------------------*         
000450 CONFIGURATION SECTION.                                                   
000460*---------------------------------------------------------------*         
000470 SOURCE-COMPUTER. IBM-3081.                                               
000480 OBJECT-COMPUTER. IBM-3081.                                               
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"               
000520     UPSI-0 ON STATUS IS WS-FORCE-API-MODE-SW.                            
000530*---------------------------------------------------------------*         
000540 INPUT-OUTPUT SECTION.                                                    
000550*---------------------------------------------------------------*         
000560 FILE-CONTROL.                                                            
000570     SELECT ADGLD-GOLD-FILE ASSIGN TO ADGLDDD                             
000580       ORGANIZATION IS SEQUENTIAL                                         
000590       FILE STATUS IS ADGLD-FILE-STATUS.                                  
000600     SELECT ADRPT-REPORT-FILE ASSIGN TO ADRPTDD                           
000610       ORGANIZATION IS SEQUENTIAL                                         
000620       FILE STATUS IS ADRPT-FILE-STATUS.                                  
000630     SELECT ADRANK-SORT-WORK ASSIGN TO ADSRTWK.                           
000640*===============================================================*         
000650 DATA DIVISION.                                                           
000660*---------------------------------------------------------------*         
000670 FILE SECTION.                                                            
000680*---------------------------------------------------------------*         
000690 FD  ADGLD-GOLD-FILE.                                                     
000700*     RECORDING MODE IS F                                                 
000710*     LABEL RECORDS ARE STANDARD                                          
000720*     RECORD CONTAINS 230 CHARACTERS.                                     
000730     COPY ADGLDC.                                                         
000740*---------------------------------------------------------------*         
000750 FD  ADRPT-REPORT-FILE.                                                   
000760*     RECORDING MODE IS F                                                 
000770*     LABEL RECORDS ARE STANDARD                                          
000780*     RECORD CONTAINS 400 CHARACTERS.                                     
000790     COPY ADRPTL.                                                         
000800*---------------------------------------------------------------*         
000810 SD  ADRANK-SORT-WORK.                                                    
000820*---------------------------------------------------------------*         
000830 01  SR-SORT-RECORD.                                                      
000840     05  SR-SCORE                     PIC S9(05)V999.                     
000850     05  SR-INPUT-SEQUENCE             PIC 9(07).                         
000860     05  SR-AD-ID                      PIC X(20).                         
000870     05  SR-AD-TEXT                    PIC X(100).                        
000880     05  SR-ACTIVE-TEXT                PIC X(40).                         
000890     05  SR-MEDIA-LIST                 PIC X(10) OCCURS 2 TIMES.          
000900     05  SR-COUNTRY                    PIC X(02).                         
000910     05  SR-DURATION-HOURS             PIC S9(03)V99.                     
000920     05  SR-MEDIA-TYPE                 PIC X(10).                         
000930     05  SR-LANGUAGE                   PIC X(07).                         
000940     05  SR-ENRICHED-AT                PIC X(26).                         
000950*---------------------------------------------------------------*         
000960 WORKING-STORAGE SECTION.                                                 
000970*---------------------------------------------------------------*         
000980 77  WS-PROCESSED-COUNT            PIC 9(07) COMP VALUE ZERO.             
000990 77  WS-ERROR-COUNT                 PIC 9(07) COMP VALUE ZERO.            
001000 77  WS-INPUT-SEQUENCE-NBR           PIC 9(07) COMP VALUE ZERO.           
001010 77  WS-REPORT-LINE-COUNT             PIC 9(02) COMP VALUE ZERO.          
001020*---------------------------------------------------------------*         
001030 01  WS-SWITCHES-MISC-FIELDS.                                             
001040*---------------------------------------------------------------*         
001050     05  ADGLD-FILE-STATUS              PIC X(02).                        
001060         88  ADGLD-FILE-OK                        VALUE '00'.             
001070     05  ADRPT-FILE-STATUS              PIC X(02).                        
001080         88  ADRPT-FILE-OK                        VALUE '00'.             
001090     05  WS-FORCE-API-MODE-SW           PIC X(01) VALUE 'N'.              
001100     05  WS-EOF-SW                      PIC X(01) VALUE 'N'.              
001110         88  WS-END-OF-GOLD-FILE                   VALUE 'Y'.             
001120     05  WS-SORT-EOF-SW                  PIC X(01) VALUE 'N'.             
001130         88  WS-END-OF-SORT-RETURN                  VALUE 'Y'.            
001140*---------------------------------------------------------------*         
001150 01  WS-GOLD-AD-ID-CHECK.                                                 
001160*---------------------------------------------------------------*         
001170     05  WS-CHECK-AD-ID                  PIC X(20).                       
001180     05  WS-CHECK-AD-ID-NUM REDEFINES WS-CHECK-AD-ID                      
001190                                       PIC 9(20).                         
001200*---------------------------------------------------------------*         
001210 01  WS-COUNTRY-CHECK-AREA.                                               
001220*---------------------------------------------------------------*         
001230     05  WS-COUNTRY-TAG                  PIC X(02).                       
001240     05  WS-COUNTRY-TAG-NUM REDEFINES WS-COUNTRY-TAG                      
001250                                       PIC 9(02).                         
001260*---------------------------------------------------------------*         
001270 01  WS-MEDIA-LIST-CHECK.                                                 
001280*---------------------------------------------------------------*         
001290     05  WS-ML-SLOT                       PIC X(10) OCCURS 2.             
001300     05  WS-ML-COMBINED REDEFINES WS-ML-SLOT PIC X(20).                   
001310*---------------------------------------------------------------*         
001320 01  WS-MULTIPLIER-TABLE VALUE '1200110010000500'.                        
001330*---------------------------------------------------------------*         
001340*    EACH GROUP OF 4 CHARACTERS IS A MULTIPLIER WITH AN IMPLIED           
001350*    DECIMAL AFTER THE FIRST DIGIT (E.G. 1200 = 1.200).  ENTRY            
001360*    ORDER IS BOTH/VIDEO-ONLY/IMAGE-ONLY/OTHER -- "NONE" AND              
001370*    ANY UNRECOGNIZED MEDIA-TYPE FALL THROUGH TO THE LAST ENTRY           
001380*    (AAL-0185).                                                  AAL0185 
001390     05  WS-MULT-ENTRY REDEFINES WS-MULTIPLIER-TABLE                      
001400                                       OCCURS 4 TIMES.                    
001410         10  WS-MULT-VALUE               PIC 9V999.                       
001420*---------------------------------------------------------------*         
001430 01  WS-SCORE-WORK-AREA.                                                  
001440*---------------------------------------------------------------*         
001450     05  WS-BASE-HOURS                    PIC S9(03)V99.                  
001460     05  WS-MULTIPLIER                    PIC 9(01)V999.                  
001470     05  WS-COMPUTED-SCORE                PIC S9(05)V999.                 
001480*---------------------------------------------------------------*         
001490 01  WS-DETAIL-BUILD-LINE                 PIC X(350).                     
001500*---------------------------------------------------------------*         
001510 01  WS-DURATION-EDIT-AREA.                                               
001520*---------------------------------------------------------------*         
001530*    ZERO-PADDED, NOT SPACE-SUPPRESSED, SO IT CAN BE STRUNG               
001540*    INTO THE CSV LINE WITHOUT TRIPPING A "DELIMITED BY SPACE."           
001550     05  WS-DURATION-EDIT                  PIC 999.99.                    
001560*---------------------------------------------------------------*         
001570 LINKAGE SECTION.                                                         
001580*---------------------------------------------------------------*         
001590 01  LK-STAGE-RETURN-CODE                 PIC S9(04) COMP.                
001600*===============================================================*         
001610 PROCEDURE DIVISION USING LK-STAGE-RETURN-CODE.                           
001620*---------------------------------------------------------------*         
001630 0000-MAIN-PROCESSING.                                                    
001640*---------------------------------------------------------------*         
001650     MOVE ZERO                           TO LK-STAGE-RETURN-CODE.         
001660     SORT ADRANK-SORT-WORK                                                
001670         ON DESCENDING KEY SR-SCORE                                       
001680         ON ASCENDING  KEY SR-INPUT-SEQUENCE                              
001690         INPUT PROCEDURE  IS 2000-PROCESS-GOLD-FILE                       
001700                         THRU 2000-PROCESS-GOLD-FILE-EXIT                 
001710         OUTPUT PROCEDURE IS 3000-WRITE-TOP-10-REPORT.                    
001720     PERFORM 8000-DISPLAY-TOTALS.                                         
001730     GOBACK.                                                              
001740*---------------------------------------------------------------*         
001750 2000-PROCESS-GOLD-FILE.                                                  
001760*---------------------------------------------------------------*         
001770     OPEN INPUT ADGLD-GOLD-FILE.                                          
001780     IF NOT ADGLD-FILE-OK                                                 
001790         DISPLAY '*** ADRANK: GOLD OPEN FAILED -- FATAL ***'              
001800         MOVE 16                          TO LK-STAGE-RETURN-CODE         
001810         GO TO 2000-PROCESS-GOLD-FILE-EXIT                                
001820     END-IF.                                                              
001830     PERFORM 2010-READ-GOLD-RECORD.                                       
001840     PERFORM 2100-VALIDATE-AND-RELEASE                                    
001850         UNTIL WS-END-OF-GOLD-FILE.                                       
001860     CLOSE ADGLD-GOLD-FILE.                                               
001870*---------------------------------------------------------------*         
001880 2000-PROCESS-GOLD-FILE-EXIT.                                             
001890*---------------------------------------------------------------*         
001900*    REACHED DIRECTLY ON A FATAL GOLD-FILE OPEN, SKIPPING THE             
001910*    READ/RELEASE LOOP AND THE CLOSE ABOVE (AAL-0355).            AAL0355 
001920     EXIT.                                                                
001930*---------------------------------------------------------------*         
001940 2010-READ-GOLD-RECORD.                                                   
001950*---------------------------------------------------------------*         
001960     READ ADGLD-GOLD-FILE                                                 
001970         AT END                                                           
001980             SET WS-END-OF-GOLD-FILE TO TRUE                              
001990     END-READ.                                                            
002000*---------------------------------------------------------------*         
002010 2100-VALIDATE-AND-RELEASE.                                               
002020*---------------------------------------------------------------*         
002030     MOVE ADGLD-AD-ID                      TO WS-CHECK-AD-ID.             
002040     IF ADGLD-AD-ID = SPACE                                               
002050         DISPLAY '*** ADRANK: BLANK AD-ID -- RECORD SKIPPED ***'          
002060         ADD 1                               TO WS-ERROR-COUNT            
002070     ELSE                                                                 
002080         ADD 1                               TO                           
002090             WS-INPUT-SEQUENCE-NBR                                        
002100         PERFORM 2110-CALCULATE-SCORE                                     
002110         MOVE WS-COMPUTED-SCORE               TO SR-SCORE                 
002120         MOVE WS-INPUT-SEQUENCE-NBR           TO                          
002130             SR-INPUT-SEQUENCE                                            
002140         MOVE ADGLD-AD-ID                      TO SR-AD-ID                
002150         MOVE ADGLD-AD-TEXT                    TO SR-AD-TEXT              
002160         MOVE ADGLD-ACTIVE-TEXT                 TO                        
002170             SR-ACTIVE-TEXT                                               
002180         MOVE ADGLD-MEDIA-LIST (1)               TO                       
002190             SR-MEDIA-LIST (1)                                            
002200         MOVE ADGLD-MEDIA-LIST (2)               TO                       
002210             SR-MEDIA-LIST (2)                                            
002220         MOVE ADGLD-COUNTRY                       TO SR-COUNTRY           
002230         MOVE ADGLD-DURATION-HOURS                 TO                     
002240             SR-DURATION-HOURS                                            
002250         MOVE ADGLD-MEDIA-TYPE                     TO                     
002260             SR-MEDIA-TYPE                                                
002270         MOVE ADGLD-LANGUAGE                        TO                    
002280             SR-LANGUAGE                                                  
002290         MOVE ADGLD-ENRICHED-AT                      TO                   
002300             SR-ENRICHED-AT                                               
002310         RELEASE SR-SORT-RECORD                                           
002320         ADD 1                                       TO                   
002330             WS-PROCESSED-COUNT                                           
002340     END-IF.                                                              
002350     PERFORM 2010-READ-GOLD-RECORD.                                       
002360*---------------------------------------------------------------*         
002370 2110-CALCULATE-SCORE.                                                    
002380*---------------------------------------------------------------*         
002390     MOVE ADGLD-DURATION-HOURS                  TO WS-BASE-HOURS.         
002400     EVALUATE ADGLD-MEDIA-TYPE                                            
002410         WHEN 'both'                                                      
002420             MOVE WS-MULT-VALUE (1)               TO                      
002430                 WS-MULTIPLIER                                            
002440         WHEN 'video-only'                                                
002450             MOVE WS-MULT-VALUE (2)               TO                      
002460                 WS-MULTIPLIER                                            
002470         WHEN 'image-only'                                                
002480             MOVE WS-MULT-VALUE (3)               TO                      
002490                 WS-MULTIPLIER                                            
002500         WHEN OTHER                                                       
002510             MOVE WS-MULT-VALUE (4)               TO                      
002520                 WS-MULTIPLIER                                            
002530     END-EVALUATE.                                                        
002540     COMPUTE WS-COMPUTED-SCORE = WS-BASE-HOURS * WS-MULTIPLIER.           
002550*---------------------------------------------------------------*         
002560 3000-WRITE-TOP-10-REPORT.                                                
002570*---------------------------------------------------------------*         
002580     OPEN OUTPUT ADRPT-REPORT-FILE.                                       
002590     IF NOT ADRPT-FILE-OK                                                 
002600         DISPLAY '*** ADRANK: REPORT OPEN FAILED -- FATAL ***'            
002610         MOVE 16                           TO LK-STAGE-RETURN-CODE        
002620     ELSE                                                                 
002630         MOVE ZERO                           TO                           
002640             WS-REPORT-LINE-COUNT                                         
002650         WRITE ADRPT-HEADER-LINE.                                         
002660         IF WS-PROCESSED-COUNT = ZERO                                     
002670             DISPLAY '*** ADRANK: NO VALID RECORDS -- EMPTY '             
002680                 'REPORT WRITTEN ***'                                     
002690         ELSE                                                             
002700             PERFORM 3100-RETURN-SORTED-RECORD                            
002710             PERFORM 3200-WRITE-DETAIL-LINE                               
002720                 UNTIL WS-END-OF-SORT-RETURN OR                           
002730                     WS-REPORT-LINE-COUNT = 10                            
002740         END-IF                                                           
002750         CLOSE ADRPT-REPORT-FILE                                          
002760     END-IF.                                                              
002770*---------------------------------------------------------------*         
002780 3100-RETURN-SORTED-RECORD.                                               
002790*---------------------------------------------------------------*         
002800     RETURN ADRANK-SORT-WORK                                              
002810         AT END                                                           
002820             SET WS-END-OF-SORT-RETURN        TO TRUE                     
002830     END-RETURN.                                                          
002840*---------------------------------------------------------------*         
002850 3200-WRITE-DETAIL-LINE.                                                  
002860*---------------------------------------------------------------*         
002870     MOVE SPACE                               TO                          
002880         WS-DETAIL-BUILD-LINE.                                            
002890     MOVE SR-DURATION-HOURS                    TO                         
002900         WS-DURATION-EDIT.                                                
002910     STRING SR-AD-ID           DELIMITED BY SPACE ','                     
002920            SR-AD-TEXT         DELIMITED BY SPACE ','                     
002930            SR-ACTIVE-TEXT     DELIMITED BY SPACE ','                     
002940            SR-MEDIA-LIST (1)  DELIMITED BY SPACE '/'                     
002950            SR-MEDIA-LIST (2)  DELIMITED BY SPACE ','                     
002960            SR-COUNTRY         DELIMITED BY SPACE ','                     
002970            WS-DURATION-EDIT   DELIMITED BY SIZE ','                      
002980            SR-MEDIA-TYPE      DELIMITED BY SPACE ','                     
002990            SR-LANGUAGE        DELIMITED BY SPACE ','                     
003000            SR-ENRICHED-AT     DELIMITED BY SPACE                         
003010         INTO WS-DETAIL-BUILD-LINE.                                       
003020     MOVE WS-DETAIL-BUILD-LINE                TO                          
003030         ADRPT-LINE-TEXT.                                                 
003040     WRITE ADRPT-DETAIL-LINE.                                             
003050     ADD 1                                     TO                         
003060         WS-REPORT-LINE-COUNT.                                            
003070     PERFORM 3100-RETURN-SORTED-RECORD.                                   
003080*---------------------------------------------------------------*         
003090 8000-DISPLAY-TOTALS.                                                     
003100*---------------------------------------------------------------*         
003110     DISPLAY 'RANK COMPLETED: ' WS-PROCESSED-COUNT                        
003120         ' RECORDS PROCESSED, ' WS-ERROR-COUNT ' ERRORS'.                 
003130     DISPLAY 'RANK OUTPUT: ADRPTDD'.                                      
