000100*===============================================================*         
000110* PROGRAM NAME:    ADENRCH                                                
000120* ORIGINAL AUTHOR: D. QUINTERO                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 03/28/89 D QUINTERO     CREATED FOR AD-LIBRARY ENRICH STEP.             
000180* 03/28/89 D QUINTERO     CALLS ADENRUTL FOR EVERY RULE.                  
000190* 10/09/91 E ACKERMAN     ADDED BLANK-AD-ID ERROR CHECK, WAS              
000200* 10/09/91 E ACKERMAN     WRITING GARBAGE GOLD RECORDS. AAL-0120. AAL0120 
000210* 06/14/93 D QUINTERO     SWITCHED CALL TO PASS PROGRAM-ACTION            
000220* 06/14/93 D QUINTERO     'A' NOW THAT ADENRUTL DOES ALL THREE            
000230* 06/14/93 D QUINTERO     RULES IN ONE CALL. REQUEST AAL-0184.    AAL0184 
000240* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- ENRICHED-AT NOW              
000250* 08/21/98 E ACKERMAN     BUILT FROM A 4-DIGIT RUN YEAR.                  
000260* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000270* 01/11/99 E ACKERMAN     Y2K SIGN-OFF, SEE ADEXTRC SAME DATE.            
000280* 05/02/03 T NAVARRO      ERROR COUNTER WAS SHARED WITH THE               
000290* 05/02/03 T NAVARRO      PROCESSED COUNTER -- SPLIT OUT TO ITS           
000300* 05/02/03 T NAVARRO      OWN 77-LEVEL. REQUEST AAL-0329.         AAL0329 
000310*===============================================================*         
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID.    ADENRCH.                                                  
000340 AUTHOR.        D. QUINTERO.                                              
000350 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000360 DATE-WRITTEN.  03/28/89.                                                 
000370 DATE-COMPILED.                                                           
000380 SECURITY.      NON-CONFIDENTIAL.                                         
000390*===============================================================*         
000400 ENVIRONMENT DIVISION.                                                    
000410*---------------------------------------------------------------*         
000420 CONFIGURATION SECTION.                                                   
000430*---------------------------------------------------------------*         
000440 SOURCE-COMPUTER. IBM-3081.                                               
000450 OBJECT-COMPUTER. IBM-3081.                                               
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"               
000490     UPSI-0 ON STATUS IS WS-FORCE-API-MODE-SW.                            
000500*---------------------------------------------------------------*         
000510 INPUT-OUTPUT SECTION.                                                    
000520*---------------------------------------------------------------*         
000530 FILE-CONTROL.                                                            
000540     SELECT ADNOR-SILVER-FILE ASSIGN TO ADSLVDD                           
000550       ORGANIZATION IS SEQUENTIAL                                         
000560       FILE STATUS IS ADNOR-FILE-STATUS.                                  
000570     SELECT ADGLD-GOLD-FILE ASSIGN TO ADGLDDD                             
000580       ORGANIZATION IS SEQUENTIAL                                         
000590       FILE STATUS IS ADGLD-FILE-STATUS.                                  
000600*===============================================================*         
000610 DATA DIVISION.                                                           
000620*---------------------------------------------------------------*         
000630 FILE SECTION.                                                            
000640*---------------------------------------------------------------*         
000650 FD  ADNOR-SILVER-FILE.                                                   
000660*     RECORDING MODE IS F                                                 
000670*     LABEL RECORDS ARE STANDARD                                          
000680*     RECORD CONTAINS 200 CHARACTERS.                                     
000690     COPY ADNORC.                                                         
000700*---------------------------------------------------------------*         
000710 FD  ADGLD-GOLD-FILE.                                                     
000720*     RECORDING MODE IS F                                                 
000730*     LABEL RECORDS ARE STANDARD                                          
000740*     RECORD CONTAINS 230 CHARACTERS.                                     
000750     COPY ADGLDC.                                                         
000760*---------------------------------------------------------------*         
000770 WORKING-STORAGE SECTION.                                                 
000780*---------------------------------------------------------------*         
000790 77  WS-PROCESSED-COUNT           PIC 9(07) COMP VALUE ZERO.              
000800 77  WS-ERROR-COUNT                PIC 9(07) COMP VALUE ZERO.             
000810*---------------------------------------------------------------*         
000820 01  WS-SWITCHES-MISC-FIELDS.                                             
000830*---------------------------------------------------------------*         
000840     05  ADNOR-FILE-STATUS             PIC X(02).                         
000850         88  ADNOR-FILE-OK                       VALUE '00'.              
000860     05  ADGLD-FILE-STATUS             PIC X(02).                         
000870         88  ADGLD-FILE-OK                       VALUE '00'.              
000880     05  WS-FORCE-API-MODE-SW          PIC X(01) VALUE 'N'.               
000890     05  WS-EOF-SW                     PIC X(01) VALUE 'N'.               
000900         88  WS-END-OF-SILVER-FILE                VALUE 'Y'.              
000910*---------------------------------------------------------------*         
000920 01  WS-RUN-TIMESTAMP.                                                    
000930*---------------------------------------------------------------*         
000940     05  WS-RUN-DATE-8                 PIC 9(08).                         
000950     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                       
000960         10  WS-RUN-YEAR                PIC 9(04).                        
000970         10  WS-RUN-MONTH               PIC 9(02).                        
000980         10  WS-RUN-DAY                 PIC 9(02).                        
000990     05  WS-RUN-TIME-6                  PIC 9(06).                        
001000     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-6.                       
001010         10  WS-RUN-HH                  PIC 9(02).                        
001020         10  WS-RUN-MM                  PIC 9(02).                        
001030         10  WS-RUN-SS                  PIC 9(02).                        
001040     05  WS-RUN-TIMESTAMP-TEXT          PIC X(26).                        
001050*---------------------------------------------------------------*         
001060 01  WS-AD-ID-VALIDATE-AREA.                                              
001070*---------------------------------------------------------------*         
001080     05  WS-AD-ID-CHECK                 PIC X(20).                        
001090     05  WS-AD-ID-CHECK-NUM REDEFINES WS-AD-ID-CHECK                      
001100                                        PIC 9(20).                        
001110*---------------------------------------------------------------*         
001120 01  WS-UTILITY-CALL-AREA.                                                
001130*---------------------------------------------------------------*         
001140     05  WS-UTIL-PROGRAM-ACTION          PIC X(01) VALUE 'A'.             
001150     05  WS-UTIL-ACTIVE-TEXT              PIC X(40).                      
001160     05  WS-UTIL-AD-TEXT                  PIC X(100).                     
001170     05  WS-UTIL-MEDIA-LIST.                                              
001180         10  WS-UTIL-MEDIA-SLOT           PIC X(10)                       
001190                                           OCCURS 2 TIMES.                
001200     05  WS-UTIL-DURATION-HOURS           PIC S9(03)V99.                  
001210     05  WS-UTIL-MEDIA-TYPE               PIC X(10).                      
001220     05  WS-UTIL-LANGUAGE                 PIC X(07).                      
001230*---------------------------------------------------------------*         
001240 LINKAGE SECTION.                                                         
001250*---------------------------------------------------------------*         
001260 01  LK-STAGE-RETURN-CODE                 PIC S9(04) COMP.                
001270*===============================================================*         
001280 PROCEDURE DIVISION USING LK-STAGE-RETURN-CODE.                           
001290*---------------------------------------------------------------*         
001300 0000-MAIN-PROCESSING.                                                    
001310*---------------------------------------------------------------*         
001320     MOVE ZERO                           TO LK-STAGE-RETURN-CODE.         
001330     PERFORM 1000-OPEN-FILES.                                             
001340     IF NOT ADNOR-FILE-OK OR NOT ADGLD-FILE-OK                            
001350         DISPLAY '*** ADENRCH: FILE OPEN FAILED -- FATAL ***'             
001360         MOVE 16                          TO LK-STAGE-RETURN-CODE         
001370         GO TO 9999-PROGRAM-END                                           
001380     END-IF.                                                              
001390     PERFORM 2000-PROCESS-SILVER-RECORDS                                  
001400         UNTIL WS-END-OF-SILVER-FILE.                                     
001410     PERFORM 3000-CLOSE-FILES.                                            
001420     PERFORM 8000-DISPLAY-TOTALS.                                         
001430*---------------------------------------------------------------*         
001440 9999-PROGRAM-END.                                                        
001450*---------------------------------------------------------------*         
001460*    REACHED DIRECTLY ON A FATAL OPEN, SKIPPING THE READ LOOP,            
001470*    THE CLOSE AND THE TOTALS DISPLAY ABOVE (AAL-0329).           AAL0329 
001480     GOBACK.                                                              
001490*---------------------------------------------------------------*         
001500 1000-OPEN-FILES.                                                         
001510*---------------------------------------------------------------*         
001520     OPEN INPUT  ADNOR-SILVER-FILE.                                       
001530     OPEN OUTPUT ADGLD-GOLD-FILE.                                         
001540     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
001550     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
001560     MOVE SPACE                           TO                              
001570         WS-RUN-TIMESTAMP-TEXT.                                           
001580     STRING WS-RUN-YEAR '-' WS-RUN-MONTH '-' WS-RUN-DAY 'T'               
001590            WS-RUN-HH ':' WS-RUN-MM ':' WS-RUN-SS 'Z'                     
001600            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-TEXT.                 
001610     PERFORM 2010-READ-SILVER-RECORD.                                     
001620*---------------------------------------------------------------*         
001630 2000-PROCESS-SILVER-RECORDS.                                             
001640*---------------------------------------------------------------*         
001650     PERFORM 2100-ENRICH-RECORD.                                          
001660     PERFORM 2010-READ-SILVER-RECORD.                                     
001670*---------------------------------------------------------------*         
001680 2010-READ-SILVER-RECORD.                                                 
001690*---------------------------------------------------------------*         
001700     READ ADNOR-SILVER-FILE                                               
001710         AT END                                                           
001720             SET WS-END-OF-SILVER-FILE TO TRUE                            
001730     END-READ.                                                            
001740*---------------------------------------------------------------*         
001750 2100-ENRICH-RECORD.                                                      
001760*---------------------------------------------------------------*         
001770     MOVE ADNOR-AD-ID                     TO WS-AD-ID-CHECK.              
001780     IF ADNOR-AD-ID = SPACE                                               
001790         DISPLAY '*** ADENRCH: BLANK AD-ID -- RECORD SKIPPED ***'         
001800         ADD 1                              TO WS-ERROR-COUNT             
001810     ELSE                                                                 
001820         MOVE ADNOR-ACTIVE-TEXT               TO                          
001830             WS-UTIL-ACTIVE-TEXT                                          
001840         MOVE ADNOR-AD-TEXT                   TO WS-UTIL-AD-TEXT          
001850         MOVE ADNOR-MEDIA-LIST (1)            TO                          
001860             WS-UTIL-MEDIA-SLOT (1)                                       
001870         MOVE ADNOR-MEDIA-LIST (2)            TO                          
001880             WS-UTIL-MEDIA-SLOT (2)                                       
001890         CALL 'ADENRUTL' USING WS-UTIL-PROGRAM-ACTION,                    
001900             WS-UTIL-ACTIVE-TEXT, WS-UTIL-AD-TEXT,                        
001910             WS-UTIL-MEDIA-LIST, WS-UTIL-DURATION-HOURS,                  
001920             WS-UTIL-MEDIA-TYPE, WS-UTIL-LANGUAGE                         
001930         PERFORM 2200-WRITE-GOLD-RECORD                                   
001940     END-IF.                                                              
001950*---------------------------------------------------------------*         
001960 2200-WRITE-GOLD-RECORD.                                                  
001970*---------------------------------------------------------------*         
001980     MOVE SPACE                            TO ADGLD-RECORD.               
001990     MOVE ADNOR-AD-ID                       TO ADGLD-AD-ID.               
002000     MOVE ADNOR-AD-TEXT                     TO ADGLD-AD-TEXT.             
002010     MOVE ADNOR-ACTIVE-TEXT                 TO ADGLD-ACTIVE-TEXT.         
002020     MOVE ADNOR-MEDIA-LIST (1)               TO                           
002030         ADGLD-MEDIA-LIST (1).                                            
002040     MOVE ADNOR-MEDIA-LIST (2)               TO                           
002050         ADGLD-MEDIA-LIST (2).                                            
002060     MOVE ADNOR-COUNTRY                      TO ADGLD-COUNTRY.            
002070     MOVE ADNOR-NORMALIZED-AT                TO                           
002080         ADGLD-NORMALIZED-AT.                                             
002090     MOVE WS-UTIL-DURATION-HOURS             TO                           
002100         ADGLD-DURATION-HOURS.                                            
002110     MOVE WS-UTIL-MEDIA-TYPE                 TO ADGLD-MEDIA-TYPE.         
002120     MOVE WS-UTIL-LANGUAGE                   TO ADGLD-LANGUAGE.           
002130     MOVE WS-RUN-TIMESTAMP-TEXT               TO                          
002140         ADGLD-ENRICHED-AT.                                               
002150     WRITE ADGLD-RECORD.                                                  
002160     ADD 1                                     TO                         
002170         WS-PROCESSED-COUNT.                                              
002180*---------------------------------------------------------------*         
002190 3000-CLOSE-FILES.                                                        
002200*---------------------------------------------------------------*         
002210     CLOSE ADNOR-SILVER-FILE.                                             
002220     CLOSE ADGLD-GOLD-FILE.                                               
002230*---------------------------------------------------------------*         
002240 8000-DISPLAY-TOTALS.                                                     
002250*---------------------------------------------------------------*         
002260     DISPLAY 'ENRICH COMPLETED: ' WS-PROCESSED-COUNT                      
002270         ' RECORDS PROCESSED, ' WS-ERROR-COUNT ' ERRORS'.                 
002280     DISPLAY 'ENRICH OUTPUT: ADGLDDD'.                                    
