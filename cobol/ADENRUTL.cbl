000100*===============================================================*         
000110* PROGRAM NAME:    ADENRUTL                                               
000120* ORIGINAL AUTHOR: E. ACKERMAN                                            
000130*                                                                         
000140* MAINTENANCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 04/18/89 E ACKERMAN     CREATED AS A CALLED SUBPROGRAM SO THE           
000180* 04/18/89 E ACKERMAN     DURATION/MEDIA/LANGUAGE RULES LIVE IN           
000190* 04/18/89 E ACKERMAN     ONE PLACE FOR ALL AD-LIBRARY JOBS.              
000200* 10/02/91 D QUINTERO     ADDED GET-MEDIA-TYPE FUNCTION.                  
000210* 10/02/91 D QUINTERO     REQUEST AAL-0119.                       AAL0119 
000220* 06/07/93 E ACKERMAN     ADDED DETECT-LANGUAGE FUNCTION, WORD            
000230* 06/07/93 E ACKERMAN     TABLE HEURISTIC. REQUEST AAL-0183.      AAL0183 
000240* 12/19/95 T NAVARRO      PARSE-DURATION WAS TRUNCATING INSTEAD           
000250* 12/19/95 T NAVARRO      OF ROUNDING THE MINUTES FRACTION --             
000260* 12/19/95 T NAVARRO      FIXED. REQUEST AAL-0198.                AAL0198 
000270* 08/21/98 E ACKERMAN     Y2K REMEDIATION -- NO DATE FIELDS IN            
000280* 08/21/98 E ACKERMAN     THIS MEMBER, LOGGED FOR THE RECORD.             
000290* 08/21/98 E ACKERMAN     REQUEST Y2K-0042.                       Y2K0042 
000300* 09/30/00 T NAVARRO      WORD TABLE WAS ONLY 5 ENTRIES, RAN OUT          
000310* 09/30/00 T NAVARRO      OF ROOM FOR NEW CREATIVE TEMPLATES.             
000320* 09/30/00 T NAVARRO      ENLARGED TO 10. REQUEST AAL-0267.       AAL0267 
000330*===============================================================*         
000340 IDENTIFICATION DIVISION.                                                 
000350 PROGRAM-ID.    ADENRUTL.                                                 
000360 AUTHOR.        E. ACKERMAN.                                              
000370 INSTALLATION.  MORONS, LOSERS AND BIMBOES LP.                            
000380 DATE-WRITTEN.  04/18/89.                                                 
000390 DATE-COMPILED.                                                           
000400 SECURITY.      NON-CONFIDENTIAL.                                         
000410*===============================================================*         
000420 ENVIRONMENT DIVISION.                                                    
000430*---------------------------------------------------------------*         
000440 CONFIGURATION SECTION.                                                   
000450*---------------------------------------------------------------*         
000460 SOURCE-COMPUTER. IBM-3081.                                               
000470 OBJECT-COMPUTER. IBM-3081.                                               
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS AD-SOURCE-CLASS IS "A" THRU "Z" "0" THRU "9" "-".              
000510*===============================================================*         
000520 DATA DIVISION.                                                           
000530*---------------------------------------------------------------*         
000540 WORKING-STORAGE SECTION.                                                 
000550*---------------------------------------------------------------*         
000560 77  WS-WORD-COUNT                PIC 9(02) COMP VALUE ZERO.              
000570 77  WS-WORD-INDEX                PIC 9(02) COMP VALUE ZERO.              
000580 77  WS-DICT-INDEX                PIC 9(02) COMP VALUE ZERO.              
000590 77  WS-MEDIA-INDEX                PIC 9(01) COMP VALUE ZERO.             
000600 77  WS-WORD-LEN                   PIC 9(02) COMP VALUE ZERO.             
000610 77  WS-WORD-VALUE                 PIC 9(03) COMP VALUE ZERO.             
000620*---------------------------------------------------------------*         
000630 01  WS-UTILITY-STATUS.                                                   
000640*---------------------------------------------------------------*         
000650     05  WS-UTILITY-STATUS-CODE    PIC X(02) VALUE '00'.                  
000660         88  WS-UTILITY-STATUS-OK             VALUE '00'.                 
000670*---------------------------------------------------------------*         
000680 01  WS-SPLIT-WORK-AREA.                                                  
000690*---------------------------------------------------------------*         
000700     05  WS-SPLIT-SOURCE            PIC X(100).                           
000710     05  WS-WORD-TABLE OCCURS 10 TIMES.                                   
000720         10  WS-WORD                PIC X(10).                            
000730*---------------------------------------------------------------*         
000740 01  WS-WORD-NUMERIC-CHECK.                                               
000750*---------------------------------------------------------------*         
000760     05  WS-CURRENT-WORD            PIC X(10).                            
000770     05  FILLER                     PIC X(04).                            
000780*---------------------------------------------------------------*         
000790 01  WS-DURATION-WORK.                                                    
000800*---------------------------------------------------------------*         
000810     05  WS-HOURS-VALUE             PIC 9(03) COMP VALUE ZERO.            
000820     05  WS-MINUTES-VALUE           PIC 9(03) COMP VALUE ZERO.            
000830*---------------------------------------------------------------*         
000840 01  WS-MEDIA-CHECK-AREA.                                                 
000850*---------------------------------------------------------------*         
000860     05  WS-MEDIA-SLOT               PIC X(10) OCCURS 2 TIMES.            
000870     05  WS-MEDIA-COMBINED REDEFINES WS-MEDIA-SLOT PIC X(20).             
000880     05  WS-HAS-IMAGE-SW             PIC X(01) VALUE 'N'.                 
000890         88  WS-HAS-IMAGE                       VALUE 'Y'.                
000900     05  WS-HAS-VIDEO-SW             PIC X(01) VALUE 'N'.                 
000910         88  WS-HAS-VIDEO                       VALUE 'Y'.                
000920*---------------------------------------------------------------*         
000930 01  WS-LANGUAGE-CHECK-AREA.                                              
000940*---------------------------------------------------------------*         
000950     05  WS-AD-TEXT-WORK             PIC X(100).                          
000960     05  WS-AD-TEXT-NUMERIC REDEFINES WS-AD-TEXT-WORK                     
000970                                     PIC 9(100).                          
000980     05  WS-LANGUAGE-FOUND-SW        PIC X(01) VALUE 'N'.                 
000990         88  WS-LANGUAGE-FOUND                  VALUE 'Y'.                
001000*---------------------------------------------------------------*         
001010 01  WS-ENGLISH-WORD-GROUP.                                               
001020     05  WS-ENGLISH-WORD-LIST-1      PIC X(50) VALUE                      
001030         'THE       AND       YOU       WITH      FOR       '.            
001040     05  WS-ENGLISH-WORD-LIST-2      PIC X(50) VALUE                      
001050         'THIS      TEST      GREAT     ARE       FEATURES  '.            
001060*---------------------------------------------------------------*         
001070 01  WS-ENGLISH-WORD-TABLE REDEFINES WS-ENGLISH-WORD-GROUP.               
001080*---------------------------------------------------------------*         
001090     05  WS-ENGLISH-WORD             PIC X(10) OCCURS 10 TIMES.           
001100*---------------------------------------------------------------*         
001110 LINKAGE SECTION.                                                         
001120*---------------------------------------------------------------*         
001130 01  LK-PROGRAM-ACTION                PIC X(01).                          
001140     88  LK-ALL-FUNCTIONS                     VALUE 'A'.                  
001150 01  LK-ACTIVE-TEXT                   PIC X(40).                          
001160 01  LK-AD-TEXT                       PIC X(100).                         
001170 01  LK-MEDIA-LIST.                                                       
001180     05  LK-MEDIA-SLOT                PIC X(10) OCCURS 2 TIMES.           
001190 01  LK-DURATION-HOURS                PIC S9(03)V99.                      
001200 01  LK-MEDIA-TYPE                    PIC X(10).                          
001210 01  LK-LANGUAGE                      PIC X(07).                          
001220*===============================================================*         
001230 PROCEDURE DIVISION USING LK-PROGRAM-ACTION, LK-ACTIVE-TEXT,              
001240     LK-AD-TEXT, LK-MEDIA-LIST, LK-DURATION-HOURS,                        
001250     LK-MEDIA-TYPE, LK-LANGUAGE.                                          
001260*---------------------------------------------------------------*         
001270 0000-MAIN-PROCESSING.                                                    
001280*---------------------------------------------------------------*         
001290     EVALUATE TRUE                                                        
001300         WHEN LK-ALL-FUNCTIONS                                            
001310             PERFORM 1000-PARSE-DURATION                                  
001320             PERFORM 2000-GET-MEDIA-TYPE                                  
001330             PERFORM 3000-DETECT-LANGUAGE                                 
001340         WHEN OTHER                                                       
001350             PERFORM 9900-INVALID-PROGRAM-ACTION                          
001360     END-EVALUATE.                                                        
001370     GOBACK.                                                              
001380*---------------------------------------------------------------*         
001390 1000-PARSE-DURATION.                                                     
001400*---------------------------------------------------------------*         
001410     MOVE ZERO                        TO WS-HOURS-VALUE                   
001420                                           WS-MINUTES-VALUE.              
001430     IF LK-ACTIVE-TEXT NOT = SPACE                                        
001440         MOVE LK-ACTIVE-TEXT            TO WS-SPLIT-SOURCE                
001450         PERFORM 1100-SPLIT-INTO-WORDS                                    
001460         PERFORM 1200-SCAN-WORDS-FOR-UNITS                                
001470             VARYING WS-WORD-INDEX FROM 1 BY 1                            
001480             UNTIL WS-WORD-INDEX >= WS-WORD-COUNT                         
001490     END-IF.                                                              
001500     COMPUTE LK-DURATION-HOURS ROUNDED =                                  
001510         WS-HOURS-VALUE + (WS-MINUTES-VALUE / 60).                        
001520*---------------------------------------------------------------*         
001530 1100-SPLIT-INTO-WORDS.                                                   
001540*---------------------------------------------------------------*         
001550     MOVE SPACE                        TO WS-WORD-TABLE (1)               
001560         WS-WORD-TABLE (2) WS-WORD-TABLE (3) WS-WORD-TABLE (4)            
001570         WS-WORD-TABLE (5) WS-WORD-TABLE (6) WS-WORD-TABLE (7)            
001580         WS-WORD-TABLE (8) WS-WORD-TABLE (9) WS-WORD-TABLE (10).          
001590     MOVE ZERO                         TO WS-WORD-COUNT.                  
001600     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ALL SPACE                      
001610         INTO WS-WORD (1) WS-WORD (2) WS-WORD (3) WS-WORD (4)             
001620              WS-WORD (5) WS-WORD (6) WS-WORD (7) WS-WORD (8)             
001630              WS-WORD (9) WS-WORD (10)                                    
001640         TALLYING IN WS-WORD-COUNT.                                       
001650     PERFORM 1150-UPPERCASE-ONE-WORD                                      
001660         VARYING WS-WORD-INDEX FROM 1 BY 1                                
001670         UNTIL WS-WORD-INDEX > WS-WORD-COUNT.                             
001680*---------------------------------------------------------------*         
001690 1150-UPPERCASE-ONE-WORD.                                                 
001700*---------------------------------------------------------------*         
001710     INSPECT WS-WORD (WS-WORD-INDEX) CONVERTING                           
001720         'abcdefghijklmnopqrstuvwxyz'                                     
001730         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
001740*---------------------------------------------------------------*         
001750 1200-SCAN-WORDS-FOR-UNITS.                                               
001760*---------------------------------------------------------------*         
001770*    WS-WORD IS A FIXED 10-BYTE SLOT, SO A SHORT WORD LIKE "2"            
001780*    COMES OUT TRAILING-SPACE-PADDED -- "IS NUMERIC" ON THE WHOLE         
001790*    SLOT WOULD NEVER BE TRUE.  WS-WORD-LEN MARKS WHERE THE               
001800*    SIGNIFICANT CHARACTERS END SO WE TEST AND MOVE ONLY THOSE            
001810*    (T NAVARRO, AAL-0198 FOLLOW-UP).                             AAL0198 
001820     MOVE WS-WORD (WS-WORD-INDEX)       TO WS-CURRENT-WORD.               
001830     MOVE ZERO                          TO WS-WORD-LEN.                   
001840     INSPECT WS-CURRENT-WORD TALLYING WS-WORD-LEN                         
001850         FOR CHARACTERS BEFORE INITIAL SPACE.                             
001860     IF WS-WORD-LEN > ZERO                                                
001870         IF WS-CURRENT-WORD (1:WS-WORD-LEN) IS NUMERIC                    
001880             MOVE WS-CURRENT-WORD (1:WS-WORD-LEN) TO                      
001890                 WS-WORD-VALUE                                            
001900             IF WS-WORD (WS-WORD-INDEX + 1) = 'HR' OR                     
001910                WS-WORD (WS-WORD-INDEX + 1) = 'HRS'                       
001920                 MOVE WS-WORD-VALUE TO WS-HOURS-VALUE                     
001930             END-IF                                                       
001940             IF WS-WORD (WS-WORD-INDEX + 1) = 'MIN' OR                    
001950                WS-WORD (WS-WORD-INDEX + 1) = 'MINS'                      
001960                 MOVE WS-WORD-VALUE TO WS-MINUTES-VALUE                   
001970             END-IF                                                       
001980         END-IF                                                           
001990     END-IF.                                                              
002000*---------------------------------------------------------------*         
002010 2000-GET-MEDIA-TYPE.                                                     
002020*---------------------------------------------------------------*         
002030     MOVE 'N'                           TO WS-HAS-IMAGE-SW                
002040                                             WS-HAS-VIDEO-SW.             
002050     MOVE LK-MEDIA-SLOT (1)              TO WS-MEDIA-SLOT (1).            
002060     MOVE LK-MEDIA-SLOT (2)              TO WS-MEDIA-SLOT (2).            
002070     PERFORM 2010-CHECK-ONE-MEDIA-SLOT                                    
002080         VARYING WS-MEDIA-INDEX FROM 1 BY 1                               
002090         UNTIL WS-MEDIA-INDEX > 2.                                        
002100     EVALUATE TRUE                                                        
002110         WHEN WS-HAS-IMAGE AND WS-HAS-VIDEO                               
002120             MOVE 'both'                  TO LK-MEDIA-TYPE                
002130         WHEN WS-HAS-IMAGE                                                
002140             MOVE 'image-only'             TO LK-MEDIA-TYPE               
002150         WHEN WS-HAS-VIDEO                                                
002160             MOVE 'video-only'             TO LK-MEDIA-TYPE               
002170         WHEN OTHER                                                       
002180             MOVE 'none'                   TO LK-MEDIA-TYPE               
002190     END-EVALUATE.                                                        
002200*---------------------------------------------------------------*         
002210 2010-CHECK-ONE-MEDIA-SLOT.                                               
002220*---------------------------------------------------------------*         
002230     IF WS-MEDIA-SLOT (WS-MEDIA-INDEX) = 'image'                          
002240         SET WS-HAS-IMAGE             TO TRUE                             
002250     END-IF.                                                              
002260     IF WS-MEDIA-SLOT (WS-MEDIA-INDEX) = 'video'                          
002270         SET WS-HAS-VIDEO             TO TRUE                             
002280     END-IF.                                                              
002290*---------------------------------------------------------------*         
002300 3000-DETECT-LANGUAGE.                                                    
002310*---------------------------------------------------------------*         
002320     MOVE 'N'                             TO WS-LANGUAGE-FOUND-SW.        
002330     IF LK-AD-TEXT = SPACE                                                
002340         MOVE 'unknown'                    TO LK-LANGUAGE                 
002350     ELSE                                                                 
002360         MOVE LK-AD-TEXT                    TO WS-AD-TEXT-WORK            
002370         MOVE LK-AD-TEXT                    TO WS-SPLIT-SOURCE            
002380         PERFORM 1100-SPLIT-INTO-WORDS                                    
002390         PERFORM 3100-SCAN-WORDS-FOR-ENGLISH                              
002400         IF WS-LANGUAGE-FOUND                                             
002410             MOVE 'en'                       TO LK-LANGUAGE               
002420         ELSE                                                             
002430             MOVE 'unknown'                  TO LK-LANGUAGE               
002440         END-IF                                                           
002450     END-IF.                                                              
002460*---------------------------------------------------------------*         
002470 3100-SCAN-WORDS-FOR-ENGLISH.                                             
002480*---------------------------------------------------------------*         
002490     PERFORM 3110-CHECK-WORD-AGAINST-DICT                                 
002500         VARYING WS-WORD-INDEX FROM 1 BY 1                                
002510         UNTIL WS-WORD-INDEX > WS-WORD-COUNT.                             
002520*---------------------------------------------------------------*         
002530 3110-CHECK-WORD-AGAINST-DICT.                                            
002540*---------------------------------------------------------------*         
002550     PERFORM 3120-COMPARE-ONE-DICT-ENTRY                                  
002560         VARYING WS-DICT-INDEX FROM 1 BY 1                                
002570         UNTIL WS-DICT-INDEX > 10.                                        
002580*---------------------------------------------------------------*         
002590 3120-COMPARE-ONE-DICT-ENTRY.                                             
002600*---------------------------------------------------------------*         
002610     IF WS-WORD (WS-WORD-INDEX) =                                         
002620         WS-ENGLISH-WORD (WS-DICT-INDEX)                                  
002630         SET WS-LANGUAGE-FOUND     TO TRUE                                
002640     END-IF.                                                              
002650*---------------------------------------------------------------*         
002660 9900-INVALID-PROGRAM-ACTION.                                             
002670*---------------------------------------------------------------*         
002680     MOVE '99'                             TO                             
002690         WS-UTILITY-STATUS-CODE.                                          
002700     DISPLAY '*** ADENRUTL: INVALID PROGRAM-ACTION "'                     
002710         LK-PROGRAM-ACTION '" ***'.                                       
