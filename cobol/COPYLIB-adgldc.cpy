000100*------------------------------------------------------------*            
000110* MEMBER:  ADGLDC                                                         
000120* RECORD LAYOUT FOR THE GOLD (ENRICHED) AD-LIBRARY FILE.                  
000130* CARRIES EVERY SILVER FIELD PLUS THE THREE DERIVED FIELDS                
000140* ADENRUTL COMPUTES (DURATION-HOURS, MEDIA-TYPE, LANGUAGE).               
000150* WRITTEN BY ADENRCH, READ BY ADRANK.                                     
000160*------------------------------------------------------------*            
000170 01  ADGLD-RECORD.                                                        
000180     05  ADGLD-AD-ID                      PIC X(20).                      
000190     05  ADGLD-AD-TEXT                    PIC X(100).                     
000200     05  ADGLD-ACTIVE-TEXT                PIC X(40).                      
000210     05  ADGLD-MEDIA-LIST                 PIC X(10)                       
000220                                           OCCURS 2 TIMES.                
000230     05  ADGLD-COUNTRY                    PIC X(02).                      
000240     05  ADGLD-NORMALIZED-AT               PIC X(26).                     
000250     05  ADGLD-DURATION-HOURS             PIC S9(03)V99.                  
000260     05  ADGLD-MEDIA-TYPE                 PIC X(10).                      
000270     05  ADGLD-LANGUAGE                   PIC X(07).                      
000280     05  ADGLD-ENRICHED-AT                PIC X(26).                      
000290     05  FILLER                           PIC X(20).                      
000300*------------------------------------------------------------*            
