000100*------------------------------------------------------------*            
000110* MEMBER:  ADRAWC                                                         
000120* RECORD LAYOUT FOR THE BRONZE (RAW) AD-LIBRARY EXTRACT FILE.             
000130* ONE RECORD PER LINE, WRITTEN BY ADEXTRC, READ BY ADNORM.                
000140* THE ENVELOPE GROUP IS THE SAME FOR EVERY SOURCE.  THE                   
000150* PAYLOAD GROUP IS A SUPERSET -- THE MOCK SOURCE FILLS ALL                
000160* OF IT, THE API SOURCE ONLY A FEW FIELDS (SEE ADNORM).                   
000170*------------------------------------------------------------*            
000180 01  ADRAW-RECORD.                                                        
000190     05  ADRAW-ENVELOPE.                                                  
000200         10  ADRAW-SOURCE                PIC X(10).                       
000210         10  ADRAW-INGESTION-TIME         PIC X(26).                      
000220         10  FILLER                       PIC X(04).                      
000230     05  ADRAW-PAYLOAD.                                                   
000240         10  ADRAW-AD-ID                  PIC X(20).                      
000250         10  ADRAW-PAGE-ID                PIC X(20).                      
000260         10  ADRAW-PAGE-NAME              PIC X(30).                      
000270         10  ADRAW-CREATIVE-BODY          PIC X(80).                      
000280         10  ADRAW-CREATIVE-TITLE         PIC X(60).                      
000290         10  ADRAW-DELIVERY-START         PIC X(26).                      
000300         10  ADRAW-DELIVERY-STOP          PIC X(26).                      
000310         10  ADRAW-SNAPSHOT-URL           PIC X(60).                      
000320         10  ADRAW-CURRENCY               PIC X(03).                      
000330         10  ADRAW-SPEND                  PIC 9(05)V99.                   
000340         10  ADRAW-IMPRESSIONS            PIC 9(08).                      
000350         10  ADRAW-COUNTRY                PIC X(02).                      
000360         10  ADRAW-AD-TEXT                PIC X(100).                     
000370         10  ADRAW-ACTIVE-TEXT            PIC X(40).                      
000380         10  ADRAW-MEDIA-LIST             PIC X(10)                       
000390                                           OCCURS 2 TIMES.                
000400         10  FILLER                       PIC X(10).                      
000410     05  FILLER                           PIC X(50).                      
000420*------------------------------------------------------------*            
